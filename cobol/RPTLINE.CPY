000100******************************************************************
000200* RPTLINE - 132 column print line, three faces over the one
000300* buffer: the daily portfolio header, a holding detail line, and
000400* the end of run totals line.  Build the face you need, MOVE the
000500* base RPT-LINE to the FD record, WRITE.
000600*
000700* 1989-04-20  R.HALVORSEN  Original layout, STKSIG project.
000800* 1990-03-02  R.HALVORSEN  Added RPT-TOTALS-LINE face for the
000900*                          end of run totals, req CR-0911.
001000* 2004-02-26  P.ABRUZZI    Corrected RD-SHARES/RD-AVG-COST widths
001100*                          on RPT-DETAIL-LINE -- shares was one
001200*                          column short, pushing avg cost one
001300*                          column early on the printed report,
001400*                          req CR-3102.
001500******************************************************************
001600     05  RPT-LINE                 PIC X(132).
001700*
001800     05  RPT-HEADER-LINE REDEFINES RPT-LINE.
001900         10  RH-LITERAL           PIC X(10).
002000         10  FILLER               PIC X(01).
002100         10  RH-DATE              PIC 9(08).
002200         10  FILLER               PIC X(02).
002300         10  RH-TOTAL-VALUE       PIC Z(9)9.99.
002400         10  FILLER               PIC X(02).
002500         10  RH-CASH              PIC Z(9)9.99.
002600         10  FILLER               PIC X(02).
002700         10  RH-POSITION-COUNT    PIC ZZZ9.
002800         10  FILLER               PIC X(75).
002900*
003000     05  RPT-DETAIL-LINE REDEFINES RPT-LINE.
003100         10  FILLER               PIC X(02).
003200         10  RD-SECURITY          PIC X(12).
003300         10  FILLER               PIC X(02).
003400         10  RD-SHARES            PIC Z(9)9.
003500         10  FILLER               PIC X(02).
003600         10  RD-AVG-COST          PIC Z(5)9.9999.
003700         10  FILLER               PIC X(02).
003800         10  RD-LATEST-PRICE      PIC Z(6)9.99.
003900         10  FILLER               PIC X(02).
004000         10  RD-UNREAL-PL         PIC -Z(9)9.99.
004100         10  FILLER               PIC X(65).
004200*
004300     05  RPT-TOTALS-LINE REDEFINES RPT-LINE.
004400         10  RT-LABEL             PIC X(30).
004500         10  RT-VALUE             PIC -Z(11)9.99.
004600         10  FILLER               PIC X(86).
