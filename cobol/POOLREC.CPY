000100******************************************************************
000200* POOLREC - Security pool copybook.  One entry per security the
000300* signal batch is allowed to trade.  Suspended or special
000400* treatment issues are screened out by STKSIG before the price
000500* sweep begins.
000600*
000700* 1989-04-11  R.HALVORSEN  Original layout, STKSIG project.
000800* 1994-11-02  T.MUNOZ      Added PL-ST-FLAG for exchange special
000900*                          treatment screening, req CR-2217.
001000* 2004-02-26  P.ABRUZZI    Added 88-levels on PL-PAUSED/PL-ST-FLAG
001100*                          so callers can test the condition name
001200*                          instead of a literal "Y", req CR-3102.
001300******************************************************************
001400     05  PL-SECURITY             PIC X(12).
001500     05  PL-PAUSED               PIC X(01).
001600         88  PL-IS-PAUSED                  VALUE "Y".
001700     05  PL-ST-FLAG              PIC X(01).
001800         88  PL-IS-SPECIAL-TREATMENT       VALUE "Y".
001900     05  PL-FILLER               PIC X(01).
