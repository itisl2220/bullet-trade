000100******************************************************************
000200* POSNENT - One held-position entry.  This is working storage
000300* only, never a file -- the position table lives for the length
000400* of one run of the batch and is rebuilt from zero on the next
000500* run, same as the old STKQUOTE quote cache used to.
000600*
000700* 1989-04-11  R.HALVORSEN  Original layout, STKSIG project.
000800******************************************************************
000900     05  PS-SECURITY              PIC X(12).
001000     05  PS-SHARES                PIC 9(09).
001100     05  PS-AVG-COST              PIC 9(07)V9999.
001200     05  PS-LAST-PRICE            PIC 9(07)V99.
001300     05  PS-FILLER                PIC X(01).
