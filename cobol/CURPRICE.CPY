000100******************************************************************
000200* CURPRICE - Today's reference price copybook for the rebalance
000300* and fixed-purchase batches (STKBAL, STKBUY).  One record per
000400* security in today's small pool, valid-flag set by the quote
000500* vendor feed when the price is usable for trading.
000600*
000700* 1990-02-19  R.HALVORSEN  Original layout, STKBAL project.
000800* 2004-02-26  P.ABRUZZI    Added 88-level on CP-VALID-FLAG so
000900*                          callers can test the condition name
001000*                          instead of a literal "Y", req CR-3102.
001100******************************************************************
001200     05  CP-SECURITY              PIC X(12).
001300     05  CP-PRICE                 PIC 9(07)V99.
001400     05  CP-VALID-FLAG            PIC X(01).
001500         88  CP-QUOTE-IS-VALID              VALUE "Y".
001600     05  CP-FILLER                PIC X(01).
