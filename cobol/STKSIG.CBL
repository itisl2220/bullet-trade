000100*       (c) 1999 CONTINENTAL COAST SECURITIES - EDP DEPT. All Rights Reserved.
000200*
000300* #ident       "@(#) batch/signal/STKSIG.cbl       $Revision: 1.9 $"
000400* static       char       sccsid[] = "@(#) batch/signal/STKSIG.cbl       $Revision: 1.9 $";
000500*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. STKSIG.
000800 AUTHOR. R. HALVORSEN.
000900 INSTALLATION. CONTINENTAL COAST SECURITIES - EDP.
001000 DATE-WRITTEN. 04/11/89.
001100 DATE-COMPILED.
001200 SECURITY. COMPANY CONFIDENTIAL - EDP BATCH LIBRARY.
001300******************************************************************
001400* STKSIG - Daily formula signal strategy.  Reads today's pool of
001500* tradeable issues and the trailing 60 bar price window for each,
001600* runs the indicator engine, opens positions on breakout and
001700* closes them on stop-loss / take-profit / trend-line breach, and
001800* writes the end of day holdings report and run totals.
001900*
002000* Files in, files out -- no screens, no operator dialogue, no
002100* CICS/IMS, runs under the overnight batch window off a run card
002200* naming the day's POOLIN/PRICEIN extracts.  One business day per
002300* execution; cash and the open position table both start the run
002400* at zero, nothing is carried forward from the prior day's STKSIG
002500* run by this program itself (the Desk's own books reconcile the
002600* two independently).
002700*
002800* CHANGE LOG
002900* 1989-04-11  R.HALVORSEN  Original program, formula signal
003000*                          strategy, per Trading Desk spec 89-14.
003100* 1989-05-02  R.HALVORSEN  Added MID-LONG-LINE computation, Desk
003200*                          wanted it carried even though it does
003300*                          not drive a trade.
003400* 1989-09-19  R.HALVORSEN  Fixed RSV1/RSV2/RSV3 window mixups --
003500*                          37 bar window was reading the 21 bar
003600*                          HH/LL work fields, req CR-0402.
003700* 1990-03-02  R.HALVORSEN  Added run totals trailer to the report,
003800*                          req CR-0911.
003900* 1991-07-30  D.KOWALSKI   Conformed to widened PR-VOLUME, req
004000*                          CR-1188 (no logic change, PRICEREC
004100*                          layout only).
004200* 1992-11-14  D.KOWALSKI   Added VARA/VARB/VARC auxiliary run,
004300*                          Desk wants the cross counters for the
004400*                          weekly review package, req CR-1560.
004500* 1994-11-02  T.MUNOZ      Pool filter now also screens special
004600*                          treatment issues (PL-ST-FLAG), req
004700*                          CR-2217.
004800* 1996-06-18  T.MUNOZ      Corrected STD37 divisor -- was dividing
004900*                          by 37 instead of 36, understating the
005000*                          band on MID-LINE, req CR-2690.
005100* 1998-08-05  P.ABRUZZI    Y2K remediation.  PR-DATE and TR-DATE
005200*                          were already 8 digit century dates in
005300*                          this program; no data change required,
005400*                          confirmed against EDP Y2K checklist
005500*                          item 44.
005600* 1999-02-22  P.ABRUZZI    Regression fix following the Y2K sweep
005700*                          -- BAR-DATE-VIEW redefine was still
005800*                          assuming a 2 digit year break, corrected
005900*                          to match PR-DATE, req CR-2940.
006000* 2000-03-09  T.MUNOZ      Widened WS-POOL-ENTRY from 300 to 500
006100*                          occurrences -- Desk's tradeable list
006200*                          grew past the old table size in Q1,
006300*                          req CR-3015.  No formula change.
006400* 2001-10-17  D.KOWALSKI   Added the SECURITIES IN POOL line to
006500*                          the run totals trailer -- Ops audit
006600*                          wanted the pool count on the report
006700*                          itself instead of having to scroll the
006800*                          job log, req CR-3180.
006900* 2003-06-02  P.ABRUZZI    Confirmed WS-VARB/WS-VARC still fit
007000*                          PIC S9(05) after two years of 9999-
007100*                          sentinel runs -- no overflow observed,
007200*                          no change made, req CR-3402 closed as
007300*                          no action required.
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.  USL-486.
007800 OBJECT-COMPUTER.  USL-486.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS VALID-ACTION-FLAG IS "Y" "N"
008200     SWITCH-0 IS WIDE-WINDOW-SW ON STATUS IS WS-WIDE-WINDOW-ON.
008300*
008400******************************************************************
008500* Logical names, not paths -- DD/device assignment is a run card
008600* concern, same as every batch program this shop has run since
008700* the USL-486 box.  STATUS-1/STATUS-2 caught on every SELECT so a
008800* bad open shows the 2 character I-O status, not just a dump.
008900******************************************************************
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT POOL-FILE ASSIGN TO "POOLIN"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS STATUS-1 STATUS-2.
009500     SELECT PRICE-FILE ASSIGN TO "PRICEIN"
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS STATUS-1 STATUS-2.
009800     SELECT TRADE-FILE ASSIGN TO "TRADEOUT"
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS STATUS-1 STATUS-2.
010100     SELECT REPORT-FILE ASSIGN TO "RPTOUT"
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS STATUS-1 STATUS-2.
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700* today's pool of tradeable issues -- input, read once in full by
010800* 0100 before PRICE-FILE is ever opened
010900 FD  POOL-FILE.
011000 01  POOL-REC.
011100     COPY POOLREC.
011200*
011300* trailing bars, sorted security then date ascending per the
011400* FILES table -- one control break group per security
011500 FD  PRICE-FILE.
011600 01  PRICE-REC.
011700     COPY PRICEREC.
011800*
011900* every buy and sell this run generates, write order = execution
012000* order, no re-reads
012100 FD  TRADE-FILE.
012200 01  TRADE-REC.
012300     COPY TRADEREC.
012400*
012500* 132 column print file -- header, detail and totals lines all
012600* share this one record through the RPTLINE REDEFINES views
012700 FD  REPORT-FILE.
012800 01  REPORT-REC                 PIC X(132).
012900*
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200* File status
013300******************************************************************
013400 01  FILE-STATUS.
013500     05  STATUS-1                PIC X.
013600     05  STATUS-2                PIC X.
013700     05  FILLER                  PIC X(02).
013800*
013900* one switch per input file -- POOL-EOF is only tested inside
014000* 0100, PRICE-EOF drives the control break all through 0200/0300
014100 01  WS-EOF-SWITCHES.
014200     05  WS-POOL-EOF             PIC X(01)   VALUE "N".
014300         88  POOL-EOF                        VALUE "Y".
014400     05  WS-PRICE-EOF            PIC X(01)   VALUE "N".
014500         88  PRICE-EOF                       VALUE "Y".
014600     05  FILLER                  PIC X(02).
014700******************************************************************
014800* Pool table -- built once at step 1, held for the whole run
014900******************************************************************
015000 01  WS-POOL-TABLE.
015100     05  WS-POOL-COUNT           PIC S9(05)  COMP VALUE ZERO.
015200     05  FILLER                  PIC X(01).
015300     05  WS-POOL-ENTRY           OCCURS 500 TIMES
015400                                 INDEXED BY WS-PX.
015500         10  WP-SECURITY         PIC X(12).
015600******************************************************************
015700* Position table -- at most MAX-POSITIONS (5) held at once
015800******************************************************************
015900 77  WS-MAX-POSITIONS            PIC S9(03)  COMP VALUE 5.
016000 01  WS-POSITION-TABLE.
016100     05  WS-POSITION-COUNT       PIC S9(03)  COMP VALUE ZERO.
016200     05  FILLER                  PIC X(01).
016300     05  WS-POSITION-ENTRY       OCCURS 5 TIMES.
016400         10  PS-ENTRY.
016500             COPY POSNENT.
016600*
016700******************************************************************
016800* Carried-forward price bars for the security now in the window --
016900* loaded sliding in 0200/0300, read forward once in 0400.
017000******************************************************************
017100 77  WS-BAR-COUNT                PIC S9(03)  COMP VALUE ZERO.
017200 01  WS-BAR-TABLE.
017300     05  WS-BAR-ENTRY            OCCURS 60 TIMES.
017400         10  BR-DATE             PIC 9(08).
017500         10  BR-OPEN             PIC 9(07)V99.
017600         10  BR-HIGH             PIC 9(07)V99.
017700         10  BR-LOW              PIC 9(07)V99.
017800         10  BR-CLOSE            PIC 9(07)V99.
017900         10  FILLER              PIC X(06).
018000*
018100 01  WS-BAR-DATE-VIEW REDEFINES WS-BAR-TABLE.
018200     05  WS-BAR-DATE-ENTRY       OCCURS 60 TIMES.
018300         10  BR-DATE-CCYY        PIC 9(04).
018400         10  BR-DATE-MM          PIC 9(02).
018500         10  BR-DATE-DD          PIC 9(02).
018600         10  FILLER              PIC X(42).
018700*
018800******************************************************************
018900* Security now being carried through the sweep, and the bar
019000* staged from the last PRICE-FILE read for the control break
019100******************************************************************
019200 01  WS-CURRENT-SECURITY.
019300     05  WS-CUR-SECURITY         PIC X(12)   VALUE SPACES.
019400     05  FILLER                  PIC X(01).
019500 01  WS-STAGED-BAR.
019600     05  WS-STAGED-SECURITY      PIC X(12)   VALUE SPACES.
019700     05  WS-STAGED-VALID         PIC X(01)   VALUE "N".
019800     05  FILLER                  PIC X(01).
019900*
020000* set "Y" the instant any indicator paragraph hits a condition the
020100* formula cannot recover from (HH=LL, window not full yet) --
020200* tested all through 0300/0400/0410 to short-circuit the rest of
020300* the bar or the rest of the security
020400 77  WS-SECURITY-SKIP            PIC X(01)   VALUE "N".
020500     88  SECURITY-SKIP                       VALUE "Y".
020600* set by 0320's scan of the position table; read by 0500 to
020700* decide entry logic versus exit logic
020800 77  WS-SECURITY-HELD            PIC X(01)   VALUE "N".
020900     88  SECURITY-IS-HELD                    VALUE "Y".
021000* slot in WS-POSITION-TABLE that WS-CUR-SECURITY occupies, set by
021100* 0320/0321 and consumed by 0520/0600/0650
021200 77  WS-HELD-INDEX               PIC S9(03)  COMP VALUE ZERO.
021300******************************************************************
021400* Indicator engine working fields -- one set, recomputed bar by
021500* bar across the 60 bar window, final bar's values kept for the
021600* trading decision
021700******************************************************************
021800 01  WS-INDICATOR-WORK.
021900     05  WS-T                    PIC S9(03)  COMP.
022000     05  WS-J                    PIC S9(03)  COMP.
022100     05  WS-WINDOW-LOW           PIC S9(03)  COMP.
022200     05  WS-SUM-CLOSE            PIC S9(09)V9999 COMP.
022300     05  WS-SUM-SQ               PIC S9(15)V9999 COMP.
022400     05  WS-HH                   PIC 9(07)V99.
022500     05  WS-LL                   PIC 9(07)V99.
022600     05  WS-MEAN                 PIC S9(09)V9999 COMP.
022700     05  WS-VARNCE               PIC S9(09)V9999 COMP.
022800* the indicator values themselves -- recomputed every bar,
022900* overwritten bar to bar, only the final bar's settings survive
023000* to be read by 0500
023100     05  WS-VAR1                 PIC S9(07)V9999 COMP.
023200     05  WS-VAR2                 PIC S9(07)V9999 COMP.
023300     05  WS-RSV1                 PIC S9(07)V9999 COMP.
023400     05  WS-RSV2                 PIC S9(07)V9999 COMP.
023500     05  WS-RSV3                 PIC S9(07)V9999 COMP.
023600     05  WS-STD21                PIC S9(07)V9999 COMP.
023700     05  WS-STD37                PIC S9(07)V9999 COMP.
023800     05  WS-SHORT-LINE           PIC S9(07)V9999 COMP.
023900     05  WS-MID-LINE             PIC S9(07)V9999 COMP.
024000     05  WS-MID-LONG-LINE        PIC S9(07)V9999 COMP.
024100     05  WS-LONG-LINE            PIC S9(07)V9999 COMP.
024200     05  WS-SWL                  PIC S9(07)V9999 COMP.
024300* every EMA ladder's running PREV/CUR pair -- SHORT-LINE needs
024400* two chained EMA3 stages (A then B), MID-LINE and LONG-LINE one
024500* EMA5 stage each, SWL its own EMA10/EMA20 pair
024600     05  WS-EMA3A-PREV           PIC S9(07)V9999 COMP.
024700     05  WS-EMA3A-CUR            PIC S9(07)V9999 COMP.
024800     05  WS-EMA3B-PREV           PIC S9(07)V9999 COMP.
024900     05  WS-EMA3B-CUR            PIC S9(07)V9999 COMP.
025000     05  WS-EMA5B-PREV           PIC S9(07)V9999 COMP.
025100     05  WS-EMA5B-CUR            PIC S9(07)V9999 COMP.
025200     05  WS-EMA5C-PREV           PIC S9(07)V9999 COMP.
025300     05  WS-EMA5C-CUR            PIC S9(07)V9999 COMP.
025400     05  WS-EMA10C-PREV          PIC S9(07)V9999 COMP.
025500     05  WS-EMA10C-CUR           PIC S9(07)V9999 COMP.
025600     05  WS-EMA20C-PREV          PIC S9(07)V9999 COMP.
025700     05  WS-EMA20C-CUR           PIC S9(07)V9999 COMP.
025800* carried from one bar to the next by the tail end of 0410 --
025900* RSV1-3 feed the BREAKOUT test's close-crosses-SWL comparison,
026000* WS-CLOSE-PREV/OPEN-CUR/CLOSE-CUR feed the 5% day gain filter
026100     05  WS-RSV1-PREV            PIC S9(07)V9999 COMP.
026200     05  WS-RSV2-PREV            PIC S9(07)V9999 COMP.
026300     05  WS-RSV3-PREV            PIC S9(07)V9999 COMP.
026400     05  WS-CLOSE-PREV           PIC 9(07)V99    COMP.
026500     05  WS-OPEN-CUR             PIC 9(07)V99    COMP.
026600     05  WS-CLOSE-CUR            PIC 9(07)V99    COMP.
026700* the four 0470 condition flags, reset every bar -- BOTTOM-PREV-
026800* FLAG is the one exception, carried in 0410 to feed next bar's
026900* ACCUMULATE test
027000     05  WS-BOTTOM-FLAG          PIC X(01)       VALUE "N".
027100         88  BOTTOM-NOW                          VALUE "Y".
027200     05  WS-BOTTOM-PREV-FLAG     PIC X(01)       VALUE "N".
027300         88  BOTTOM-WAS-ON                       VALUE "Y".
027400     05  WS-GOLDEN-FLAG          PIC X(01)       VALUE "N".
027500         88  GOLDEN-NOW                          VALUE "Y".
027600     05  WS-AT-BOTTOM-FLAG       PIC X(01)       VALUE "N".
027700     05  WS-ACCUMULATE-FLAG      PIC X(01)       VALUE "N".
027800     05  WS-BREAKOUT-FLAG        PIC X(01)       VALUE "N".
027900         88  BREAKOUT-NOW                        VALUE "Y".
028000* req CR-1560's auxiliary cross counters -- 9999 in VARB/VARC
028100* means the cross has not happened yet anywhere in this window
028200     05  WS-VARA-CUR             PIC S9(07)V9999 COMP.
028300     05  WS-VARA-PREV            PIC S9(07)V9999 COMP.
028400     05  WS-VAR2-PREV            PIC S9(07)V9999 COMP.
028500     05  WS-VARB                 PIC S9(05)      COMP VALUE ZERO.
028600     05  WS-VARC                 PIC S9(05)      COMP VALUE ZERO.
028700     05  FILLER                  PIC X(01).
028800******************************************************************
028900* Entry/exit decision work
029000******************************************************************
029100 01  WS-DECISION-WORK.
029200* 0520's three-way exit test against PS-AVG-COST
029300     05  WS-PROFIT-RATIO         PIC S9(03)V9999 COMP.
029400* 0480's 5% filter on the BREAKOUT test
029500     05  WS-DAY-GAIN-PCT         PIC S9(05)V9999 COMP.
029600* 20% of total value, sized down to a round lot by 0510
029700     05  WS-ORDER-VALUE          PIC S9(11)V99   COMP.
029800     05  WS-ORDER-SHARES         PIC S9(09)      COMP.
029900     05  WS-LOTS                 PIC S9(07)      COMP.
030000* BREAKOUT, STOPLOSS, TAKEPROF or SWLBREAK -- goes straight to
030100* TR-REASON on the trade record that 0620/0670 write
030200     05  WS-EXIT-REASON          PIC X(08)       VALUE SPACES.
030300     05  FILLER                  PIC X(01).
030400******************************************************************
030500* Portfolio / order mechanics
030600******************************************************************
030700 01  WS-PORTFOLIO.
030800* both start the run at zero per the one-business-day-per-run
030900* scope -- nothing persists across executions
031000     05  WS-CASH                 PIC S9(11)V99   COMP VALUE ZERO.
031100     05  WS-TOTAL-VALUE          PIC S9(11)V99   COMP VALUE ZERO.
031200     05  FILLER                  PIC X(01).
031300 01  WS-ORDER-WORK.
031400     05  WS-NEW-AVG-COST         PIC S9(07)V9999 COMP.
031500* signed so a buy debits cash and a sell credits it using the
031600* same field, opposite arithmetic on either side
031700     05  WS-CASH-DELTA           PIC S9(11)V99   COMP.
031800     05  FILLER                  PIC X(01).
031900******************************************************************
032000* Run totals
032100******************************************************************
032200 01  WS-RUN-TOTALS.
032300* every one of these six accumulators feeds one labelled line in
032400* 0900 -- none are reset mid-run, they only ever grow
032500     05  WS-TRADES-WRITTEN       PIC S9(07)      COMP VALUE ZERO.
032600     05  WS-BUY-COUNT            PIC S9(07)      COMP VALUE ZERO.
032700     05  WS-SELL-COUNT           PIC S9(07)      COMP VALUE ZERO.
032800     05  WS-TOTAL-BOUGHT         PIC S9(11)V99   COMP VALUE ZERO.
032900     05  WS-TOTAL-SOLD           PIC S9(11)V99   COMP VALUE ZERO.
033000     05  FILLER                  PIC X(01).
033100*
033200* set once per security from the last bar loaded into the window
033300* (0220), read by every TRADE-RECORD and report line this run
033400* writes for that security
033500 77  WS-PROCESS-DATE             PIC 9(08)       VALUE ZERO.
033600******************************************************************
033700* Report line -- REDEFINES over one 132 column print record
033800******************************************************************
033900 01  WS-REPORT-LINE.
034000     COPY RPTLINE.
034100*
034200 LINKAGE SECTION.
034300*
034400 PROCEDURE DIVISION.
034500*
034600******************************************************************
034700* 0000 -- Job step driver.  One pass of the pool filter, one pass
034800* of the price sweep (which drives the indicator engine and the
034900* entry/exit decision security by security as it goes), then the
035000* end of day report and the run totals trailer, in that order,
035100* for the one business day this run covers.
035200******************************************************************
035300 0000-MAINLINE.
035400     PERFORM 0010-INITIALIZE THRU 0010-EXIT.
035500     PERFORM 0100-POOL-FILTER THRU 0100-EXIT.
035600     PERFORM 0200-PRICE-SWEEP THRU 0200-EXIT.
035700     PERFORM 0800-EOD-REPORT THRU 0800-EXIT.
035800     PERFORM 0900-RUN-TOTALS THRU 0900-EXIT.
035900     PERFORM 0990-CLOSE-FILES THRU 0990-EXIT.
036000     STOP RUN.
036100*
036200******************************************************************
036300* 0010 -- Open the four files for the run and stage the one
036400* literal the report carries on every line it writes, header and
036500* detail alike, so 0810/0820/0900 only have to fill in the parts
036600* that vary.
036700******************************************************************
036800 0010-INITIALIZE.
036900* open order matches the FD order above -- two inputs, then the
037000* two outputs, so a bad ASSIGN shows up against the right file
037100* name in the abend message
037200     OPEN INPUT POOL-FILE.
037300     OPEN INPUT PRICE-FILE.
037400     OPEN OUTPUT TRADE-FILE.
037500     OPEN OUTPUT REPORT-FILE.
037600     MOVE SPACES TO WS-REPORT-LINE.
037700     MOVE "PORTFOLIO " TO RH-LITERAL.
037800 0010-EXIT.
037900     EXIT.
038000******************************************************************
038100* 0100 -- Pool filter.  Before market open:  keep securities
038200* where PL-PAUSED and PL-ST-FLAG are both not "Y".
038300******************************************************************
038400 0100-POOL-FILTER.
038500     PERFORM 0110-READ-POOL THRU 0110-EXIT.
038600     PERFORM 0120-BUILD-POOL THRU 0120-EXIT
038700         UNTIL POOL-EOF.
038800     CLOSE POOL-FILE.
038900 0100-EXIT.
039000     EXIT.
039100*
039200* one record read per call -- 0100 drives this under an
039300* UNTIL POOL-EOF so the whole pool file is consumed before the
039400* sweep that follows it ever opens PRICE-FILE
039500 0110-READ-POOL.
039600     READ POOL-FILE
039700         AT END
039800             SET POOL-EOF TO TRUE.
039900 0110-EXIT.
040000     EXIT.
040100*
040200* 0120 tests both flags before it trusts either one -- PL-PAUSED
040300* and PL-ST-FLAG both have to read a clean Y or N or the entry is
040400* dropped from today's pool the same as if it had failed the
040500* paused/special-treatment test outright, per req CR-2217
040600 0120-BUILD-POOL.
040700* malformed Y/N flags are treated the same as an excluded
040800* security rather than abending the run -- the CLASS test catches
040900* a garbled byte, then the 88-levels (POOLREC.CPY) carry the
041000* actual paused/special-treatment test
041100     IF PL-PAUSED IS VALID-ACTION-FLAG
041200        AND PL-ST-FLAG IS VALID-ACTION-FLAG
041300         IF NOT PL-IS-PAUSED AND NOT PL-IS-SPECIAL-TREATMENT
041400             ADD 1 TO WS-POOL-COUNT
041500             SET WS-PX TO WS-POOL-COUNT
041600             MOVE PL-SECURITY TO WP-SECURITY (WS-PX)
041700         END-IF
041800     END-IF.
041900     PERFORM 0110-READ-POOL THRU 0110-EXIT.
042000 0120-EXIT.
042100     EXIT.
042200******************************************************************
042300* 0200 -- Price sweep.  Control break on PR-SECURITY; every run
042400* of bars for one security becomes one pass of the indicator
042500* engine and the entry/exit decision, in pool-file order only if
042600* the security is in the pool (0300 screens non-pool issues).
042700******************************************************************
042800 0200-PRICE-SWEEP.
042900     PERFORM 0210-READ-PRICE THRU 0210-EXIT.
043000     PERFORM 0220-SWEEP-ONE-SECURITY THRU 0220-EXIT
043100         UNTIL PRICE-EOF.
043200 0200-EXIT.
043300     EXIT.
043400*
043500* stages the security name off the record just read so 0220 can
043600* tell, without reading ahead itself, whether the next record
043700* still belongs to the security it is currently summing bars for
043800 0210-READ-PRICE.
043900     READ PRICE-FILE
044000         AT END
044100             SET PRICE-EOF TO TRUE
044200             MOVE SPACES TO WS-STAGED-SECURITY
044300             MOVE "N" TO WS-STAGED-VALID
044400         NOT AT END
044500             MOVE PR-SECURITY TO WS-STAGED-SECURITY
044600             MOVE "Y" TO WS-STAGED-VALID
044700     END-READ.
044800 0210-EXIT.
044900     EXIT.
045000*
045100* the control break itself -- everything PRICE-FILE hands us for
045200* one security, in order, becomes one trip through 0230 until the
045300* staged security name changes or the file runs out, then the
045400* whole window moves on to dispatch as a single unit
045500 0220-SWEEP-ONE-SECURITY.
045600     MOVE WS-STAGED-SECURITY TO WS-CUR-SECURITY.
045700     MOVE ZERO TO WS-BAR-COUNT.
045800     PERFORM 0230-LOAD-ONE-BAR THRU 0230-EXIT
045900         UNTIL PRICE-EOF
046000            OR WS-STAGED-SECURITY NOT = WS-CUR-SECURITY.
046100* process date for the report is the last bar's date -- the
046200* window always runs oldest to newest per the sort order in the
046300* FILES table, so the last bar loaded is today's bar
046400     IF WS-BAR-COUNT > 0
046500         MOVE BR-DATE (WS-BAR-COUNT) TO WS-PROCESS-DATE
046600     END-IF.
046700     PERFORM 0300-DISPATCH-SECURITY THRU 0300-EXIT.
046800 0220-EXIT.
046900     EXIT.
047000*
047100* loads one bar into the table if there is still room, else falls
047200* through to the UPSI-0 wide-window handling below -- see the
047300* CR-1188 note at the ELSE branch for why that branch exists at
047400* all
047500 0230-LOAD-ONE-BAR.
047600     IF WS-BAR-COUNT < 60
047700         ADD 1 TO WS-BAR-COUNT
047800         MOVE PR-DATE  TO BR-DATE  (WS-BAR-COUNT)
047900         MOVE PR-OPEN  TO BR-OPEN  (WS-BAR-COUNT)
048000         MOVE PR-HIGH  TO BR-HIGH  (WS-BAR-COUNT)
048100         MOVE PR-LOW   TO BR-LOW   (WS-BAR-COUNT)
048200         MOVE PR-CLOSE TO BR-CLOSE (WS-BAR-COUNT)
048300     ELSE
048400* window already full at 60.  The extract job is only supposed to
048500* hand us the trailing window, but operations has re-run PRICEIN
048600* wider than that before (req CR-1188 postmortem) -- UPSI-0 on
048700* the run card tells us whether to slide and keep the newest 60
048800* or just hold what we have and drain the rest unused.
048900         IF WS-WIDE-WINDOW-ON
049000             PERFORM 0236-SHIFT-ONE-BAR THRU 0236-EXIT
049100                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 59
049200             MOVE PR-DATE  TO BR-DATE  (60)
049300             MOVE PR-OPEN  TO BR-OPEN  (60)
049400             MOVE PR-HIGH  TO BR-HIGH  (60)
049500             MOVE PR-LOW   TO BR-LOW   (60)
049600             MOVE PR-CLOSE TO BR-CLOSE (60)
049700         END-IF
049800     END-IF.
049900     PERFORM 0210-READ-PRICE THRU 0210-EXIT.
050000 0230-EXIT.
050100     EXIT.
050200*
050300* shifts one table slot down by one position -- called 59 times
050400* per overflow bar so index 1 falls off the front and the new bar
050500* can land in slot 60, the oldest-to-newest order preserved
050600 0236-SHIFT-ONE-BAR.
050700     MOVE BR-DATE  (WS-J + 1) TO BR-DATE  (WS-J).
050800     MOVE BR-OPEN  (WS-J + 1) TO BR-OPEN  (WS-J).
050900     MOVE BR-HIGH  (WS-J + 1) TO BR-HIGH  (WS-J).
051000     MOVE BR-LOW   (WS-J + 1) TO BR-LOW   (WS-J).
051100     MOVE BR-CLOSE (WS-J + 1) TO BR-CLOSE (WS-J).
051200 0236-EXIT.
051300     EXIT.
051400******************************************************************
051500* 0300 -- Dispatch.  Security must be in today's pool and must
051600* have a full 60 bar window, or it is skipped for the day.
051700******************************************************************
051800 0300-DISPATCH-SECURITY.
051900     MOVE "N" TO WS-SECURITY-SKIP.
052000* gate 1 -- not in today's pool, nothing more to do for this name
052100     PERFORM 0310-CHECK-POOL THRU 0310-EXIT.
052200* gate 2 -- fewer than 60 bars means the window never filled,
052300* most often the first 60 days of a newly-listed security
052400     IF NOT SECURITY-SKIP
052500         IF WS-BAR-COUNT < 60
052600             MOVE "Y" TO WS-SECURITY-SKIP
052700         END-IF
052800     END-IF.
052900* gate 3 -- the indicator engine itself can still skip mid-run on
053000* a flat HH/LL window; only a security that survives all three
053100* gates reaches the entry/exit decision
053200     IF NOT SECURITY-SKIP
053300         PERFORM 0400-COMPUTE-INDICATORS THRU 0400-EXIT
053400         IF NOT SECURITY-SKIP
053500             PERFORM 0320-FIND-HELD THRU 0320-EXIT
053600             PERFORM 0500-ENTRY-EXIT THRU 0500-EXIT
053700         END-IF
053800     END-IF.
053900 0300-EXIT.
054000     EXIT.
054100*
054200* straight linear scan of the pool table built back in 0120 --
054300* table is at most 500 entries, no index is kept on it, a PRICE-
054400* FILE security outside today's pool fails this scan and skips
054500 0310-CHECK-POOL.
054600     MOVE "Y" TO WS-SECURITY-SKIP.
054700     SET WS-PX TO 1.
054800     PERFORM 0311-SCAN-POOL-ONE THRU 0311-EXIT
054900         VARYING WS-PX FROM 1 BY 1
055000             UNTIL WS-PX > WS-POOL-COUNT
055100                OR NOT SECURITY-SKIP.
055200 0310-EXIT.
055300     EXIT.
055400*
055500* one table slot compared per call; UNTIL in 0310 stops the scan
055600* the instant a match is found rather than always running to the
055700* end of the table
055800 0311-SCAN-POOL-ONE.
055900     IF WP-SECURITY (WS-PX) = WS-CUR-SECURITY
056000         MOVE "N" TO WS-SECURITY-SKIP
056100     END-IF.
056200 0311-EXIT.
056300     EXIT.
056400*
056500* same linear-scan shape as 0310/0311 above but against the much
056600* smaller (5 entry) position table, to answer whether the security
056700* now in WS-CUR-SECURITY is already an open position
056800 0320-FIND-HELD.
056900     MOVE "N" TO WS-SECURITY-HELD.
057000     MOVE ZERO TO WS-HELD-INDEX.
057100     PERFORM 0321-SCAN-HELD-ONE THRU 0321-EXIT
057200         VARYING WS-HELD-INDEX FROM 1 BY 1
057300             UNTIL WS-HELD-INDEX > WS-POSITION-COUNT
057400                OR SECURITY-IS-HELD.
057500 0320-EXIT.
057600     EXIT.
057700*
057800* WS-HELD-INDEX is left pointing at the matching slot on exit --
057900* 0500's exit-side logic depends on that index still being set
058000 0321-SCAN-HELD-ONE.
058100     IF PS-SECURITY (WS-HELD-INDEX) = WS-CUR-SECURITY
058200         MOVE "Y" TO WS-SECURITY-HELD
058300     END-IF.
058400 0321-EXIT.
058500     EXIT.
058600******************************************************************
058700* 0400 -- Indicator engine.  Runs forward across the 60 bar
058800* window once, carrying only the scalar "previous" value each
058900* recurrence needs -- VAR1/VAR2/RSV1-3/STD21/STD37 per bar, the
059000* EMA ladders for SHORT/MID/LONG-LINE and SWL, the BOTTOM/GOLDEN/
059100* ACCUMULATE/AT-BOTTOM/BREAKOUT flags, and the VARA/VARB/VARC
059200* auxiliary cross counters.  Final bar's values are left in the
059300* WS-INDICATOR-WORK group for 0500 to read.  Req CR-1560 added
059400* the VARA/VARB/VARC pass, 1992-11-14.
059500******************************************************************
059600 0400-COMPUTE-INDICATORS.
059700* every PREV carrier and both VARB/VARC cross counters reset to
059800* their seed state at the start of each new security's window --
059900* none of this program's indicators carry across security
060000* boundaries, only across bars within the same window
060100     MOVE ZERO TO WS-EMA3A-PREV WS-EMA3B-PREV WS-EMA5B-PREV
060200                  WS-EMA5C-PREV WS-EMA10C-PREV WS-EMA20C-PREV
060300                  WS-RSV1-PREV WS-RSV2-PREV WS-RSV3-PREV
060400                  WS-VARA-PREV WS-VAR2-PREV.
060500     MOVE "N" TO WS-BOTTOM-PREV-FLAG.
060600* 9999 means "no cross yet" -- req CR-1560's sentinel value
060700     MOVE 9999 TO WS-VARB.
060800     MOVE 9999 TO WS-VARC.
060900* bar 1 through bar 60, stopping early only if some indicator
061000* paragraph sets WS-SECURITY-SKIP partway through
061100     PERFORM 0410-COMPUTE-ONE-BAR THRU 0410-EXIT
061200         VARYING WS-T FROM 1 BY 1 UNTIL WS-T > 60
061300                                     OR SECURITY-SKIP.
061400 0400-EXIT.
061500     EXIT.
061600*
061700* one pass through every indicator paragraph for bar WS-T, in the
061800* order the Desk's formula sheet lists them -- VAR1/VAR2 first
061900* since RSV1-3 do not depend on them but a HH=LL failure anywhere
062000* in the RSV step has to stop the rest of the bar cold
062100 0410-COMPUTE-ONE-BAR.
062200     MOVE BR-OPEN  (WS-T) TO WS-OPEN-CUR.
062300     MOVE BR-CLOSE (WS-T) TO WS-CLOSE-CUR.
062400*
062500* VAR1/VAR2 never fail a bar on their own, so no SECURITY-SKIP
062600* test follows this PERFORM
062700     PERFORM 0420-VAR1-VAR2 THRU 0420-EXIT.
062800     IF SECURITY-SKIP
062900         GO TO 0410-EXIT
063000     END-IF.
063100* RSV1/RSV2/RSV3 are the one place a single bar can fail the
063200* whole security -- a GO TO out of this paragraph rather than a
063300* nested IF, to match the straight-line fall-through style the
063400* rest of 0410 already uses between indicator stages
063500     PERFORM 0430-RSV-SET THRU 0430-EXIT.
063600     IF SECURITY-SKIP
063700         GO TO 0410-EXIT
063800     END-IF.
063900* everything past this point depends on RSV1-3 or STD21/STD37
064000* having already been set above, so order here is not incidental
064100     PERFORM 0440-STD-SET THRU 0440-EXIT.
064200     PERFORM 0450-LINE-SET THRU 0450-EXIT.
064300     PERFORM 0460-SWL-SET THRU 0460-EXIT.
064400     PERFORM 0470-FLAG-SET THRU 0470-EXIT.
064500     PERFORM 0480-BREAKOUT-SET THRU 0480-EXIT.
064600     PERFORM 0490-AUXILIARY-SET THRU 0490-EXIT.
064700* carry this bar's values forward as next bar's PREV -- RSV1-3 and
064800* VAR2 feed 0490's cross counters, BOTTOM-PREV-FLAG feeds 0470's
064900* ACCUMULATE test, CLOSE-PREV feeds 0480's BREAKOUT cross test
065000     MOVE WS-RSV1 TO WS-RSV1-PREV.
065100     MOVE WS-RSV2 TO WS-RSV2-PREV.
065200     MOVE WS-RSV3 TO WS-RSV3-PREV.
065300     MOVE WS-VAR2 TO WS-VAR2-PREV.
065400     MOVE WS-BOTTOM-FLAG TO WS-BOTTOM-PREV-FLAG.
065500     IF BOTTOM-NOW OR GOLDEN-NOW
065600         MOVE "Y" TO WS-BOTTOM-PREV-FLAG
065700     ELSE
065800         MOVE "N" TO WS-BOTTOM-PREV-FLAG
065900     END-IF.
066000     MOVE WS-CLOSE-CUR TO WS-CLOSE-PREV.
066100 0410-EXIT.
066200     EXIT.
066300******************************************************************
066400* VAR1 -- 27 bar simple moving average of close.  Undefined
066500* (security skipped for the day) while T < 27.
066600******************************************************************
066700 0420-VAR1-VAR2.
066800* VAR1 has no value before bar 27 -- that is not a processing
066900* failure, just carry zero until the window fills
067000     IF WS-T < 27
067100         MOVE ZERO TO WS-VAR1 WS-VAR2
067200         GO TO 0420-EXIT
067300     END-IF.
067400     COMPUTE WS-WINDOW-LOW = WS-T - 26.
067500     MOVE ZERO TO WS-SUM-CLOSE.
067600     PERFORM 0421-SUM-CLOSE THRU 0421-EXIT
067700         VARYING WS-J FROM WS-WINDOW-LOW BY 1 UNTIL WS-J > WS-T.
067800     COMPUTE WS-VAR1 ROUNDED = WS-SUM-CLOSE / 27.
067900     IF WS-VAR1 = ZERO
068000         MOVE ZERO TO WS-VAR2
068100         GO TO 0420-EXIT
068200     END-IF.
068300     COMPUTE WS-VAR2 ROUNDED =
068400         (WS-CLOSE-CUR - WS-VAR1) / WS-VAR1 * 100.
068500 0420-EXIT.
068600     EXIT.
068700*
068800* accumulator step for the 27 bar moving sum -- kept as its own
068900* one line paragraph only because VARYING needs somewhere to
069000* PERFORM THRU, not because the work is complicated
069100 0421-SUM-CLOSE.
069200     ADD BR-CLOSE (WS-J) TO WS-SUM-CLOSE.
069300 0421-EXIT.
069400     EXIT.
069500******************************************************************
069600* RSV1/RSV2/RSV3 -- stochastic position of close within the
069700* trailing HH/LL range, windows 21/37/55.  HH = LL fails the bar
069800* (division by zero in the reference) and skips the security.
069900******************************************************************
070000* RSV1/RSV2/RSV3 are evaluated in line, not table-driven -- each
070100* needs its own HH/LL window paragraph and none may borrow WS-J
070200* as both the outer and inner loop control at once.
070300 0430-RSV-SET.
070400* RSV1 -- 21 bar window.  A flat HH=LL window (every bar in range
070500* printed the same high and low) cannot be normalized and fails
070600* the whole bar, not just this one RSV
070700     PERFORM 0432-HH-LL-WINDOW THRU 0432-EXIT.
070800     IF WS-HH = WS-LL
070900         MOVE "Y" TO WS-SECURITY-SKIP
071000     ELSE
071100         COMPUTE WS-RSV1 ROUNDED =
071200             (WS-CLOSE-CUR - WS-LL) / (WS-HH - WS-LL) * 100
071300     END-IF.
071400* RSV2 -- 37 bar window, only attempted if RSV1 did not already
071500* fail the bar
071600     IF NOT SECURITY-SKIP
071700         PERFORM 0433-HH-LL-37 THRU 0433-EXIT
071800         IF WS-HH = WS-LL
071900             MOVE "Y" TO WS-SECURITY-SKIP
072000         ELSE
072100             COMPUTE WS-RSV2 ROUNDED =
072200                 (WS-CLOSE-CUR - WS-LL) / (WS-HH - WS-LL) * 100
072300         END-IF
072400     END-IF.
072500* RSV3 -- 55 bar window, same short-circuit as RSV2 above
072600     IF NOT SECURITY-SKIP
072700         PERFORM 0434-HH-LL-55 THRU 0434-EXIT
072800         IF WS-HH = WS-LL
072900             MOVE "Y" TO WS-SECURITY-SKIP
073000         ELSE
073100             COMPUTE WS-RSV3 ROUNDED =
073200                 (WS-CLOSE-CUR - WS-LL) / (WS-HH - WS-LL) * 100
073300         END-IF
073400     END-IF.
073500 0430-EXIT.
073600     EXIT.
073700*
073800* 21 bar HH/LL for RSV1 -- window floors at bar 1 rather than
073900* going negative while T is still inside the first 21 bars, same
074000* floor rule the 37 and 55 bar windows below use
074100 0432-HH-LL-WINDOW.
074200     IF WS-T < 21
074300         MOVE 1 TO WS-WINDOW-LOW
074400     ELSE
074500         COMPUTE WS-WINDOW-LOW = WS-T - 20
074600     END-IF.
074700     MOVE BR-HIGH (WS-WINDOW-LOW) TO WS-HH.
074800     MOVE BR-LOW  (WS-WINDOW-LOW) TO WS-LL.
074900     PERFORM 0444-HH-LL-STEP THRU 0444-EXIT
075000         VARYING WS-J FROM WS-WINDOW-LOW BY 1 UNTIL WS-J > WS-T.
075100 0432-EXIT.
075200     EXIT.
075300*
075400* 37 bar HH/LL for RSV2 -- same shape as 0432, different window
075500 0433-HH-LL-37.
075600     IF WS-T < 37
075700         MOVE 1 TO WS-WINDOW-LOW
075800     ELSE
075900         COMPUTE WS-WINDOW-LOW = WS-T - 36
076000     END-IF.
076100     MOVE BR-HIGH (WS-WINDOW-LOW) TO WS-HH.
076200     MOVE BR-LOW  (WS-WINDOW-LOW) TO WS-LL.
076300     PERFORM 0444-HH-LL-STEP THRU 0444-EXIT
076400         VARYING WS-J FROM WS-WINDOW-LOW BY 1 UNTIL WS-J > WS-T.
076500 0433-EXIT.
076600     EXIT.
076700*
076800* 55 bar HH/LL for RSV3 -- same shape again; three near-identical
076900* paragraphs rather than one table-driven one because each needs
077000* its own literal window width baked in, per the 89-14 spec sheet
077100 0434-HH-LL-55.
077200     IF WS-T < 55
077300         MOVE 1 TO WS-WINDOW-LOW
077400     ELSE
077500         COMPUTE WS-WINDOW-LOW = WS-T - 54
077600     END-IF.
077700     MOVE BR-HIGH (WS-WINDOW-LOW) TO WS-HH.
077800     MOVE BR-LOW  (WS-WINDOW-LOW) TO WS-LL.
077900     PERFORM 0444-HH-LL-STEP THRU 0444-EXIT
078000         VARYING WS-J FROM WS-WINDOW-LOW BY 1 UNTIL WS-J > WS-T.
078100 0434-EXIT.
078200     EXIT.
078300*
078400* common high/low step shared by 0432/0433/0434/the MID-LONG-LINE
078500* window in 0450 -- WS-HH and WS-LL must already be seeded from
078600* the window's first bar before this is PERFORMed VARYING
078700 0444-HH-LL-STEP.
078800     IF BR-HIGH (WS-J) > WS-HH
078900         MOVE BR-HIGH (WS-J) TO WS-HH
079000     END-IF.
079100     IF BR-LOW (WS-J) < WS-LL
079200         MOVE BR-LOW (WS-J) TO WS-LL
079300     END-IF.
079400 0444-EXIT.
079500     EXIT.
079600******************************************************************
079700* STD21 / STD37 -- sample standard deviation of close, divisor
079800* n-1.  Req CR-2690 corrected the 37 bar divisor from 37 to 36,
079900* 1996-06-18 -- was understating MID-LINE's band.
080000******************************************************************
080100 0440-STD-SET.
080200* 21 bar window, divisor 20 (n-1) -- two COMPUTEs rather than one
080300* because ** 0.5 needs WS-STD21 to already hold the variance
080400     IF WS-T < 21
080500         MOVE ZERO TO WS-STD21
080600     ELSE
080700         COMPUTE WS-WINDOW-LOW = WS-T - 20
080800         PERFORM 0451-MEAN-OF-RANGE THRU 0451-EXIT
080900         PERFORM 0452-VARIANCE-OF-RANGE THRU 0452-EXIT
081000         COMPUTE WS-STD21 ROUNDED = WS-VARNCE / 20
081100         COMPUTE WS-STD21 ROUNDED = WS-STD21 ** 0.5
081200     END-IF.
081300* 37 bar window, divisor 36 -- the CR-2690 fix
081400     IF WS-T < 37
081500         MOVE ZERO TO WS-STD37
081600     ELSE
081700         COMPUTE WS-WINDOW-LOW = WS-T - 36
081800         PERFORM 0451-MEAN-OF-RANGE THRU 0451-EXIT
081900         PERFORM 0452-VARIANCE-OF-RANGE THRU 0452-EXIT
082000         COMPUTE WS-STD37 ROUNDED = WS-VARNCE / 36
082100         COMPUTE WS-STD37 ROUNDED = WS-STD37 ** 0.5
082200     END-IF.
082300 0440-EXIT.
082400     EXIT.
082500*
082600* mean of close over WS-WINDOW-LOW thru WS-T -- WS-WINDOW-LOW is
082700* set by the caller (0440) before this is PERFORMed, same window
082800* convention every ranged paragraph in this program follows
082900 0451-MEAN-OF-RANGE.
083000     MOVE ZERO TO WS-SUM-CLOSE.
083100     PERFORM 0453-SUM-CLOSE-RANGE THRU 0453-EXIT
083200         VARYING WS-J FROM WS-WINDOW-LOW BY 1 UNTIL WS-J > WS-T.
083300     COMPUTE WS-MEAN ROUNDED =
083400         WS-SUM-CLOSE / (WS-T - WS-WINDOW-LOW + 1).
083500 0451-EXIT.
083600     EXIT.
083700*
083800* accumulator step for 0451's sum
083900 0453-SUM-CLOSE-RANGE.
084000     ADD BR-CLOSE (WS-J) TO WS-SUM-CLOSE.
084100 0453-EXIT.
084200     EXIT.
084300*
084400* sum of squared deviations from WS-MEAN -- 0451 must run first
084500* in the same window or WS-MEAN is stale
084600 0452-VARIANCE-OF-RANGE.
084700     MOVE ZERO TO WS-SUM-SQ.
084800     PERFORM 0454-SUM-SQ-DEV-RANGE THRU 0454-EXIT
084900         VARYING WS-J FROM WS-WINDOW-LOW BY 1 UNTIL WS-J > WS-T.
085000     COMPUTE WS-VARNCE ROUNDED = WS-SUM-SQ.
085100 0452-EXIT.
085200     EXIT.
085300*
085400* accumulator step for 0452's sum of squares
085500 0454-SUM-SQ-DEV-RANGE.
085600     COMPUTE WS-SUM-SQ ROUNDED =
085700         WS-SUM-SQ + (BR-CLOSE (WS-J) - WS-MEAN) ** 2.
085800 0454-EXIT.
085900     EXIT.
086000******************************************************************
086100* SHORT-LINE / MID-LINE / MID-LONG-LINE / LONG-LINE / SWL -- the
086200* EMA ladders.  Each EMAn(x) recurrence is carried as one scalar
086300* "previous" value per series, seeded with the first defined x.
086400******************************************************************
086500 0450-LINE-SET.
086600* SHORT-LINE = EMA3(EMA3(RSV1)) + 3*STD21 -- RSV1 is already
086700* defined from bar 1 (0432's floor-windowed HH/LL), so the EMA
086800* ladder seeds and updates from bar 1 too, same as the EMA10C/
086900* EMA20C legs in 0460 below; nothing here waits for WS-T to reach
087000* the 21 bar window the way STD21 itself still does
087100* first stage EMA3 -- seeds from RSV1 itself the first time it
087200* runs (PREV still zero), 2/4 weight on the new value thereafter
087300     IF WS-EMA3A-PREV = ZERO
087400         MOVE WS-RSV1 TO WS-EMA3A-CUR
087500     ELSE
087600         COMPUTE WS-EMA3A-CUR ROUNDED =
087700             (2 / 4) * WS-RSV1 + (2 / 4) * WS-EMA3A-PREV
087800     END-IF.
087900* second stage EMA3, chained on the first stage's output -- this
088000* double smoothing is what keeps SHORT-LINE from whipsawing on a
088100* single noisy RSV1 bar
088200     IF WS-EMA3B-PREV = ZERO
088300         MOVE WS-EMA3A-CUR TO WS-EMA3B-CUR
088400     ELSE
088500         COMPUTE WS-EMA3B-CUR ROUNDED =
088600             (2 / 4) * WS-EMA3A-CUR + (2 / 4) * WS-EMA3B-PREV
088700     END-IF.
088800     COMPUTE WS-SHORT-LINE ROUNDED =
088900         WS-EMA3B-CUR + 3 * WS-STD21.
089000     MOVE WS-EMA3A-CUR TO WS-EMA3A-PREV.
089100     MOVE WS-EMA3B-CUR TO WS-EMA3B-PREV.
089200* MID-LINE = EMA5(RSV2) + 2*STD37 -- single stage only, no second
089300* smoothing pass the way SHORT-LINE gets one; RSV2 is likewise
089400* already defined from bar 1, so this ladder seeds there too
089500     IF WS-EMA5B-PREV = ZERO
089600         MOVE WS-RSV2 TO WS-EMA5B-CUR
089700     ELSE
089800         COMPUTE WS-EMA5B-CUR ROUNDED =
089900             (2 / 6) * WS-RSV2 + (4 / 6) * WS-EMA5B-PREV
090000     END-IF.
090100     COMPUTE WS-MID-LINE ROUNDED =
090200         WS-EMA5B-CUR + 2 * WS-STD37.
090300     MOVE WS-EMA5B-CUR TO WS-EMA5B-PREV.
090400* LONG-LINE = EMA5(RSV3) -- RSV3 is also defined from bar 1, so
090500* this ladder seeds at bar 1 rather than at bar 55; seeding this
090600* late was leaving a stale artificial value still weighing on
090700* the reported LONG-LINE as late as the bar 60 decision read
090800     IF WS-EMA5C-PREV = ZERO
090900         MOVE WS-RSV3 TO WS-EMA5C-CUR
091000     ELSE
091100         COMPUTE WS-EMA5C-CUR ROUNDED =
091200             (2 / 6) * WS-RSV3 + (4 / 6) * WS-EMA5C-PREV
091300     END-IF.
091400     MOVE WS-EMA5C-CUR TO WS-LONG-LINE.
091500     MOVE WS-EMA5C-CUR TO WS-EMA5C-PREV.
091600* MID-LONG-LINE = -100 * (HH40 - C) / (HH40 - LL40) -- carried
091700* and reported per Desk request, 1989-05-02, never drives a trade
091800     IF WS-T < 40
091900         MOVE ZERO TO WS-MID-LONG-LINE
092000     ELSE
092100         COMPUTE WS-WINDOW-LOW = WS-T - 39
092200         MOVE BR-HIGH (WS-WINDOW-LOW) TO WS-HH
092300         MOVE BR-LOW  (WS-WINDOW-LOW) TO WS-LL
092400         PERFORM 0444-HH-LL-STEP THRU 0444-EXIT
092500             VARYING WS-J FROM WS-WINDOW-LOW BY 1 UNTIL WS-J > WS-T
092600         IF WS-HH = WS-LL
092700             MOVE ZERO TO WS-MID-LONG-LINE
092800         ELSE
092900             COMPUTE WS-MID-LONG-LINE ROUNDED =
093000                 -100 * (WS-HH - WS-CLOSE-CUR) / (WS-HH - WS-LL)
093100         END-IF
093200     END-IF.
093300 0450-EXIT.
093400     EXIT.
093500*
093600 0460-SWL-SET.
093700* SWL = (EMA10(C)*7 + EMA20(C)*3) / 10 -- the trend line BREAKOUT
093800* tests against.  Seeds straight off today's close from bar 1,
093900* same bar-1 seeding convention SHORT/MID/LONG-LINE's EMA-of-RSV
094000* ladders use in 0450 above.
094100* EMA10 leg -- seeds from today's close the first time through
094200     IF WS-EMA10C-PREV = ZERO
094300         MOVE WS-CLOSE-CUR TO WS-EMA10C-CUR
094400     ELSE
094500         COMPUTE WS-EMA10C-CUR ROUNDED =
094600             (2 / 11) * WS-CLOSE-CUR + (9 / 11) * WS-EMA10C-PREV
094700     END-IF.
094800* EMA20 leg -- same seeding rule, slower decay
094900     IF WS-EMA20C-PREV = ZERO
095000         MOVE WS-CLOSE-CUR TO WS-EMA20C-CUR
095100     ELSE
095200         COMPUTE WS-EMA20C-CUR ROUNDED =
095300             (2 / 21) * WS-CLOSE-CUR + (19 / 21) * WS-EMA20C-PREV
095400     END-IF.
095500* 70/30 blend of the two legs
095600     COMPUTE WS-SWL ROUNDED =
095700         (WS-EMA10C-CUR * 7 + WS-EMA20C-CUR * 3) / 10.
095800     MOVE WS-EMA10C-CUR TO WS-EMA10C-PREV.
095900     MOVE WS-EMA20C-CUR TO WS-EMA20C-PREV.
096000 0460-EXIT.
096100     EXIT.
096200******************************************************************
096300* BOTTOM / GOLDEN / ACCUMULATE / AT-BOTTOM flags
096400******************************************************************
096500 0470-FLAG-SET.
096600* all four flags reset fresh every bar -- none of them carry
096700* forward except through WS-BOTTOM-PREV-FLAG, handled back in
096800* 0410 after this paragraph returns
096900     MOVE "N" TO WS-BOTTOM-FLAG WS-GOLDEN-FLAG
097000                 WS-AT-BOTTOM-FLAG WS-ACCUMULATE-FLAG.
097100* BOTTOM -- MID-LINE alone dips under 15
097200     IF WS-MID-LINE < 15
097300         MOVE "Y" TO WS-BOTTOM-FLAG
097400     END-IF.
097500* GOLDEN -- all three lines agree, under 20 together
097600     IF WS-SHORT-LINE < 20 AND WS-MID-LINE < 20
097700                           AND WS-LONG-LINE < 20
097800         MOVE "Y" TO WS-GOLDEN-FLAG
097900     END-IF.
098000* AT-BOTTOM is just BOTTOM or GOLDEN restated; ACCUMULATE only
098100* fires on the bar where AT-BOTTOM turns on, not on every bar it
098200* stays on
098300     IF BOTTOM-NOW OR GOLDEN-NOW
098400         MOVE "Y" TO WS-AT-BOTTOM-FLAG
098500         IF NOT BOTTOM-WAS-ON
098600             MOVE "Y" TO WS-ACCUMULATE-FLAG
098700         END-IF
098800     END-IF.
098900 0470-EXIT.
099000     EXIT.
099100******************************************************************
099200* BREAKOUT -- close crosses above SWL, with a 5% day gain filter
099300******************************************************************
099400 0480-BREAKOUT-SET.
099500     MOVE "N" TO WS-BREAKOUT-FLAG.
099600* bar 1 has no previous close to cross from, so breakout cannot
099700* fire on the window's first bar
099800     IF WS-T > 1
099900* the cross itself -- yesterday at or under the trend line,
100000* today strictly above it
100100         IF WS-CLOSE-PREV <= WS-SWL AND WS-CLOSE-CUR > WS-SWL
100200             COMPUTE WS-DAY-GAIN-PCT ROUNDED =
100300                 (WS-CLOSE-CUR / WS-OPEN-CUR - 1) * 100
100400* the 5% day-gain filter keeps a marginal crossing of the line
100500* from opening a position on a quiet day
100600             IF WS-DAY-GAIN-PCT >= 5
100700                 MOVE "Y" TO WS-BREAKOUT-FLAG
100800             END-IF
100900         END-IF
101000     END-IF.
101100 0480-EXIT.
101200     EXIT.
101300******************************************************************
101400* VARA/VARB/VARC -- auxiliary cross counters, req CR-1560.
101500* VARA is a 2 bar average of VAR2; VARB/VARC count bars since
101600* VARA last crossed below -10 / above +10.  9999 means the
101700* cross has not yet occurred in this window.
101800******************************************************************
101900 0490-AUXILIARY-SET.
102000* VARA is the 2 bar average of VAR2 -- bar 1 has no prior VAR2 to
102100* average against, so it just takes VAR2 outright
102200     IF WS-T = 1
102300         MOVE WS-VAR2 TO WS-VARA-CUR
102400     ELSE
102500         COMPUTE WS-VARA-CUR ROUNDED =
102600             (WS-VAR2 + WS-VAR2-PREV) / 2
102700     END-IF.
102800* VARB counts bars since VARA last crossed below -10; VARC counts
102900* bars since VARA last crossed above +10 -- a fresh cross resets
103000* its own counter to zero, otherwise the counter ticks up unless
103100* it is already pinned at the 9999 "never crossed" sentinel
103200     IF WS-T > 1
103300         IF WS-VARA-PREV >= -10 AND WS-VARA-CUR < -10
103400             MOVE ZERO TO WS-VARB
103500         ELSE
103600             IF WS-VARB NOT = 9999
103700                 ADD 1 TO WS-VARB
103800             END-IF
103900         END-IF
104000         IF WS-VARA-PREV <= 10 AND WS-VARA-CUR > 10
104100             MOVE ZERO TO WS-VARC
104200         ELSE
104300             IF WS-VARC NOT = 9999
104400                 ADD 1 TO WS-VARC
104500             END-IF
104600         END-IF
104700     END-IF.
104800     MOVE WS-VARA-CUR TO WS-VARA-PREV.
104900 0490-EXIT.
105000     EXIT.
105100******************************************************************
105200* 0500 -- Entry/exit.  Not held: breakout entry if room under
105300* MAX-POSITIONS.  Held: stop-loss, then take-profit, then SWL
105400* breach, first match wins, against the final bar's values only.
105500******************************************************************
105600 0500-ENTRY-EXIT.
105700     IF SECURITY-IS-HELD
105800         PERFORM 0520-CHECK-EXIT THRU 0520-EXIT
105900     ELSE
106000         PERFORM 0510-CHECK-ENTRY THRU 0510-EXIT
106100     END-IF.
106200 0500-EXIT.
106300     EXIT.
106400*
106500* not held and room under MAX-POSITIONS: size the order at 20% of
106600* current total value, round down to a 100 share lot, and skip
106700* the buy entirely if that rounds to zero shares -- small
106800* portfolios plus a rich security can legitimately size to nothing
106900 0510-CHECK-ENTRY.
107000     IF BREAKOUT-NOW AND WS-POSITION-COUNT < WS-MAX-POSITIONS
107100         PERFORM 0700-PORTFOLIO-VALUE THRU 0700-EXIT
107200         COMPUTE WS-ORDER-VALUE ROUNDED =
107300             WS-TOTAL-VALUE * 0.20
107400         COMPUTE WS-LOTS =
107500             WS-ORDER-VALUE / WS-CLOSE-CUR / 100
107600         COMPUTE WS-ORDER-SHARES = WS-LOTS * 100
107700         IF WS-ORDER-SHARES > 0
107800             MOVE "BREAKOUT" TO WS-EXIT-REASON
107900             PERFORM 0600-BUY-ORDER THRU 0600-EXIT
108000         END-IF
108100     END-IF.
108200 0510-EXIT.
108300     EXIT.
108400*
108500* held: test in priority order, first match wins -- stop-loss
108600* before take-profit before SWL breach, against the final bar's
108700* numbers only, per the Desk's entry/exit priority rule
108800 0520-CHECK-EXIT.
108900     COMPUTE WS-PROFIT-RATIO ROUNDED =
109000         (WS-CLOSE-CUR - PS-AVG-COST (WS-HELD-INDEX))
109100             / PS-AVG-COST (WS-HELD-INDEX).
109200     MOVE SPACES TO WS-EXIT-REASON.
109300     IF WS-PROFIT-RATIO <= -0.05
109400         MOVE "STOPLOSS" TO WS-EXIT-REASON
109500     ELSE
109600         IF WS-PROFIT-RATIO >= 0.15
109700             MOVE "TAKEPROF" TO WS-EXIT-REASON
109800         ELSE
109900             IF WS-CLOSE-CUR < WS-SWL
110000                 MOVE "SWLBREAK" TO WS-EXIT-REASON
110100             END-IF
110200         END-IF
110300     END-IF.
110400     IF WS-EXIT-REASON NOT = SPACES
110500         MOVE PS-SHARES (WS-HELD-INDEX) TO WS-ORDER-SHARES
110600         PERFORM 0650-SELL-ORDER THRU 0650-EXIT
110700     END-IF.
110800 0520-EXIT.
110900     EXIT.
111000******************************************************************
111100* 0600 -- Buy order (U-COMMON order mechanics).  WS-ORDER-SHARES
111200* and WS-EXIT-REASON set by the caller; price is the window's
111300* final close.
111400******************************************************************
111500 0600-BUY-ORDER.
111600* cash leg first -- debit the full cost at the window's final
111700* close price, the only price this program ever trades at
111800     COMPUTE WS-CASH-DELTA ROUNDED = WS-ORDER-SHARES * WS-CLOSE-CUR.
111900     SUBTRACT WS-CASH-DELTA FROM WS-CASH.
112000* a fresh name opens a new position table slot; an add to an
112100* existing holding reuses WS-HELD-INDEX as 0320 already left it
112200     IF NOT SECURITY-IS-HELD
112300         ADD 1 TO WS-POSITION-COUNT
112400         MOVE WS-POSITION-COUNT TO WS-HELD-INDEX
112500         MOVE WS-CUR-SECURITY TO PS-SECURITY (WS-HELD-INDEX)
112600         MOVE ZERO TO PS-SHARES (WS-HELD-INDEX)
112700         MOVE ZERO TO PS-AVG-COST (WS-HELD-INDEX)
112800     END-IF.
112900     PERFORM 0610-NEW-AVG-COST THRU 0610-EXIT.
113000     ADD WS-ORDER-SHARES TO PS-SHARES (WS-HELD-INDEX).
113100     MOVE WS-NEW-AVG-COST TO PS-AVG-COST (WS-HELD-INDEX).
113200     MOVE WS-CLOSE-CUR TO PS-LAST-PRICE (WS-HELD-INDEX).
113300     MOVE "Y" TO WS-SECURITY-HELD.
113400     ADD WS-CASH-DELTA TO WS-TOTAL-BOUGHT.
113500     ADD 1 TO WS-BUY-COUNT.
113600     PERFORM 0620-WRITE-TRADE THRU 0620-EXIT.
113700 0600-EXIT.
113800     EXIT.
113900*
114000* weighted average of the old position cost and this order's
114100* cost -- a fresh position (zero shares held before this order)
114200* just takes the trade price as its starting average
114300 0610-NEW-AVG-COST.
114400     IF PS-SHARES (WS-HELD-INDEX) = ZERO
114500         MOVE WS-CLOSE-CUR TO WS-NEW-AVG-COST
114600     ELSE
114700         COMPUTE WS-NEW-AVG-COST ROUNDED =
114800             (PS-SHARES (WS-HELD-INDEX) * PS-AVG-COST (WS-HELD-INDEX)
114900                 + WS-ORDER-SHARES * WS-CLOSE-CUR)
115000             / (PS-SHARES (WS-HELD-INDEX) + WS-ORDER-SHARES)
115100     END-IF.
115200 0610-EXIT.
115300     EXIT.
115400*
115500* one TRADE-RECORD per buy, reason carried from whichever caller
115600* set WS-EXIT-REASON -- only BREAKOUT reaches this paragraph
115700 0620-WRITE-TRADE.
115800     MOVE SPACES TO TRADE-REC.
115900     MOVE WS-PROCESS-DATE TO TR-DATE.
116000     MOVE WS-CUR-SECURITY TO TR-SECURITY.
116100     MOVE "BUY " TO TR-ACTION.
116200     MOVE WS-EXIT-REASON TO TR-REASON.
116300     MOVE WS-ORDER-SHARES TO TR-SHARES.
116400     MOVE WS-CLOSE-CUR TO TR-PRICE.
116500     COMPUTE TR-AMOUNT = 0 - WS-CASH-DELTA.
116600     WRITE TRADE-REC.
116700     ADD 1 TO WS-TRADES-WRITTEN.
116800 0620-EXIT.
116900     EXIT.
117000******************************************************************
117100* 0650 -- Sell order (U-COMMON order mechanics).  Closes the
117200* position to zero; average cost does not change on a sale.
117300******************************************************************
117400 0650-SELL-ORDER.
117500* this program only ever sells the whole position (no partial
117600* exits in the Desk's rule book), so PS-SHARES/PS-AVG-COST are
117700* zeroed before the slot is removed from the table entirely
117800     COMPUTE WS-CASH-DELTA ROUNDED = WS-ORDER-SHARES * WS-CLOSE-CUR.
117900     ADD WS-CASH-DELTA TO WS-CASH.
118000     MOVE ZERO TO PS-SHARES (WS-HELD-INDEX).
118100     MOVE ZERO TO PS-AVG-COST (WS-HELD-INDEX).
118200     MOVE WS-CLOSE-CUR TO PS-LAST-PRICE (WS-HELD-INDEX).
118300     PERFORM 0660-REMOVE-HELD THRU 0660-EXIT.
118400     ADD WS-CASH-DELTA TO WS-TOTAL-SOLD.
118500     ADD 1 TO WS-SELL-COUNT.
118600     PERFORM 0670-WRITE-SELL-TRADE THRU 0670-EXIT.
118700 0650-EXIT.
118800     EXIT.
118900*
119000* closes the gap left by a sold-out position -- shifts every
119100* slot above the one just sold down by one so the position table
119200* stays packed with no empty holes for 0320's scan to trip over
119300 0660-REMOVE-HELD.
119400     PERFORM 0661-SHIFT-HELD-ONE THRU 0661-EXIT
119500         VARYING WS-J FROM WS-HELD-INDEX BY 1
119600             UNTIL WS-J >= WS-POSITION-COUNT.
119700     SUBTRACT 1 FROM WS-POSITION-COUNT.
119800 0660-EXIT.
119900     EXIT.
120000*
120100* one slot's worth of the shift -- whole PS-ENTRY group copies in
120200* one MOVE since COPY POSNENT is a single contiguous group item
120300 0661-SHIFT-HELD-ONE.
120400     MOVE PS-ENTRY (WS-J + 1) TO PS-ENTRY (WS-J).
120500 0661-EXIT.
120600     EXIT.
120700*
120800* one TRADE-RECORD per sell -- WS-EXIT-REASON carries whichever
120900* of STOPLOSS/TAKEPROF/SWLBREAK triggered the call into 0650
121000 0670-WRITE-SELL-TRADE.
121100     MOVE SPACES TO TRADE-REC.
121200     MOVE WS-PROCESS-DATE TO TR-DATE.
121300     MOVE WS-CUR-SECURITY TO TR-SECURITY.
121400     MOVE "SELL" TO TR-ACTION.
121500     MOVE WS-EXIT-REASON TO TR-REASON.
121600     MOVE WS-ORDER-SHARES TO TR-SHARES.
121700     MOVE WS-CLOSE-CUR TO TR-PRICE.
121800     MOVE WS-CASH-DELTA TO TR-AMOUNT.
121900     WRITE TRADE-REC.
122000     ADD 1 TO WS-TRADES-WRITTEN.
122100 0670-EXIT.
122200     EXIT.
122300******************************************************************
122400* 0700 -- Portfolio total value = cash + sum of shares*latest
122500* price over the held positions, each product rounded to cash.
122600******************************************************************
122700 0700-PORTFOLIO-VALUE.
122800     MOVE WS-CASH TO WS-TOTAL-VALUE.
122900     PERFORM 0710-ADD-ONE-POSITION THRU 0710-EXIT
123000         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-POSITION-COUNT.
123100 0700-EXIT.
123200     EXIT.
123300*
123400* one position's market value folded into the running total --
123500* PERFORMed once per held position by 0700's VARYING loop
123600 0710-ADD-ONE-POSITION.
123700     COMPUTE WS-TOTAL-VALUE ROUNDED =
123800         WS-TOTAL-VALUE
123900             + PS-SHARES (WS-J) * PS-LAST-PRICE (WS-J).
124000 0710-EXIT.
124100     EXIT.
124200******************************************************************
124300* 0800 -- End of day holdings report.  Only written if positions
124400* are held at the close of the run.
124500******************************************************************
124600* a flat book at the close of the run gets no header and no
124700* detail lines at all -- run totals in 0900 still print either way
124800 0800-EOD-REPORT.
124900     IF WS-POSITION-COUNT > 0
125000         PERFORM 0700-PORTFOLIO-VALUE THRU 0700-EXIT
125100         PERFORM 0810-WRITE-HEADER THRU 0810-EXIT
125200         PERFORM 0820-WRITE-DETAIL THRU 0820-EXIT
125300             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-POSITION-COUNT
125400     END-IF.
125500 0800-EXIT.
125600     EXIT.
125700*
125800 0810-WRITE-HEADER.
125900* AVAILABLE CASH (col 38-51) is STKBAL's column, not ours -- Desk
126000* reads position count there for the U1 book, req 89-14 layout.
126100     MOVE SPACES TO WS-REPORT-LINE.
126200     MOVE "PORTFOLIO " TO RH-LITERAL.
126300     MOVE WS-PROCESS-DATE TO RH-DATE.
126400     MOVE WS-TOTAL-VALUE TO RH-TOTAL-VALUE.
126500     MOVE WS-POSITION-COUNT TO RH-POSITION-COUNT.
126600     MOVE RPT-LINE TO REPORT-REC.
126700     WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM.
126800 0810-EXIT.
126900     EXIT.
127000*
127100* one holding per non-zero position -- a zeroed-out slot can only
127200* occur transiently between a sell and 0660's repack, so this
127300* guard is belt and suspenders against a stale table entry
127400 0820-WRITE-DETAIL.
127500     IF PS-SHARES (WS-J) > ZERO
127600         MOVE SPACES TO WS-REPORT-LINE
127700         MOVE PS-SECURITY (WS-J) TO RD-SECURITY
127800         MOVE PS-SHARES (WS-J) TO RD-SHARES
127900         MOVE PS-AVG-COST (WS-J) TO RD-AVG-COST
128000         MOVE PS-LAST-PRICE (WS-J) TO RD-LATEST-PRICE
128100         COMPUTE RD-UNREAL-PL ROUNDED =
128200             (PS-LAST-PRICE (WS-J) - PS-AVG-COST (WS-J))
128300                 * PS-SHARES (WS-J)
128400         MOVE RPT-LINE TO REPORT-REC
128500         WRITE REPORT-REC
128600     END-IF.
128700 0820-EXIT.
128800     EXIT.
128900******************************************************************
129000* 0900 -- Run totals trailer, req CR-0911.
129100******************************************************************
129200 0900-RUN-TOTALS.
129300     PERFORM 0700-PORTFOLIO-VALUE THRU 0700-EXIT.
129400* step 1 of the batch flow calls for counting AND reporting the
129500* pool -- WS-POOL-COUNT is carried all the way to here rather than
129600* displayed at filter time, so it lands next to the other totals
129700* the desk reviews at day's end instead of scrolling back to the
129800* top of the job log.
129900     MOVE SPACES TO WS-REPORT-LINE.
130000     MOVE "SECURITIES IN POOL" TO RT-LABEL.
130100     MOVE WS-POOL-COUNT TO RT-VALUE.
130200     MOVE RPT-LINE TO REPORT-REC.
130300     WRITE REPORT-REC.
130400* buys and sells both count toward trades executed
130500     MOVE SPACES TO WS-REPORT-LINE.
130600     MOVE "TRADES EXECUTED" TO RT-LABEL.
130700     MOVE WS-TRADES-WRITTEN TO RT-VALUE.
130800     MOVE RPT-LINE TO REPORT-REC.
130900     WRITE REPORT-REC.
131000* BREAKOUT entries only -- this program never buys for any other
131100* reason
131200     MOVE SPACES TO WS-REPORT-LINE.
131300     MOVE "BUY COUNT" TO RT-LABEL.
131400     MOVE WS-BUY-COUNT TO RT-VALUE.
131500     MOVE RPT-LINE TO REPORT-REC.
131600     WRITE REPORT-REC.
131700* STOPLOSS/TAKEPROF/SWLBREAK exits combined
131800     MOVE SPACES TO WS-REPORT-LINE.
131900     MOVE "SELL COUNT" TO RT-LABEL.
132000     MOVE WS-SELL-COUNT TO RT-VALUE.
132100     MOVE RPT-LINE TO REPORT-REC.
132200     WRITE REPORT-REC.
132300* gross cash spent on buys, before any of today's sells are
132400* netted against it
132500     MOVE SPACES TO WS-REPORT-LINE.
132600     MOVE "TOTAL BUY AMOUNT" TO RT-LABEL.
132700     MOVE WS-TOTAL-BOUGHT TO RT-VALUE.
132800     MOVE RPT-LINE TO REPORT-REC.
132900     WRITE REPORT-REC.
133000* gross cash received from sells
133100     MOVE SPACES TO WS-REPORT-LINE.
133200     MOVE "TOTAL SELL AMOUNT" TO RT-LABEL.
133300     MOVE WS-TOTAL-SOLD TO RT-VALUE.
133400     MOVE RPT-LINE TO REPORT-REC.
133500     WRITE REPORT-REC.
133600* cash on hand after every trade this run made
133700     MOVE SPACES TO WS-REPORT-LINE.
133800     MOVE "FINAL CASH" TO RT-LABEL.
133900     MOVE WS-CASH TO RT-VALUE.
134000     MOVE RPT-LINE TO REPORT-REC.
134100     WRITE REPORT-REC.
134200* cash plus the closing market value of whatever is still held
134300     MOVE SPACES TO WS-REPORT-LINE.
134400     MOVE "FINAL PORTFOLIO VALUE" TO RT-LABEL.
134500     MOVE WS-TOTAL-VALUE TO RT-VALUE.
134600     MOVE RPT-LINE TO REPORT-REC.
134700     WRITE REPORT-REC.
134800 0900-EXIT.
134900     EXIT.
135000******************************************************************
135100* 0990 -- Close files and leave.
135200******************************************************************
135300* POOL-FILE already closed itself back in 0100 once the table was
135400* built, so only the three files still open at this point need
135500* closing here
135600 0990-CLOSE-FILES.
135700     CLOSE PRICE-FILE.
135800     CLOSE TRADE-FILE.
135900     CLOSE REPORT-FILE.
136000 0990-EXIT.
136100     EXIT.
