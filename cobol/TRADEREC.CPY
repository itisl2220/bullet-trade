000100******************************************************************
000200* TRADEREC - One record per executed order, written in execution
000300* order by STKSIG, STKBAL and STKBUY alike.  TR-AMOUNT carries a
000400* leading separate sign so the downstream settlement extract can
000500* read it without unsigning logic.
000600*
000700* 1989-04-11  R.HALVORSEN  Original layout, STKSIG project.
000800* 1992-09-08  D.KOWALSKI   Added TR-REASON so settlement could
000900*                          tell breakouts from stop-loss exits,
001000*                          req CR-1502.
001100******************************************************************
001200     05  TR-DATE                  PIC 9(08).
001300     05  TR-SECURITY              PIC X(12).
001400     05  TR-ACTION                PIC X(04).
001500     05  TR-REASON                PIC X(08).
001600     05  TR-SHARES                PIC 9(09).
001700     05  TR-PRICE                 PIC 9(07)V99.
001800     05  TR-AMOUNT                PIC S9(11)V99
001900                                   SIGN IS LEADING SEPARATE CHARACTER.
002000     05  TR-FILLER                PIC X(01).
