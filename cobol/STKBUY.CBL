000100*       (c) 1999 CONTINENTAL COAST SECURITIES - EDP DEPT. All Rights Reserved.
000200*
000300* #ident       "@(#) batch/signal/STKBUY.cbl       $Revision: 1.3 $"
000400* static       char       sccsid[] = "@(#) batch/signal/STKBUY.cbl       $Revision: 1.3 $";
000500*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. STKBUY.
000800 AUTHOR. R. HALVORSEN.
000900 INSTALLATION. CONTINENTAL COAST SECURITIES - EDP.
001000 DATE-WRITTEN. 03/05/90.
001100 DATE-COMPILED.
001200 SECURITY. COMPANY CONFIDENTIAL - EDP BATCH LIBRARY.
001300******************************************************************
001400* STKBUY - Fixed purchase strategy.  Desk's standing instruction
001500* for the one name on this run card:  buy a flat 100 shares every
001600* business day at today's current price, no screens, no exits.
001700* Writes the trade and a one line confirmation to the report.
001800*
001900* CHANGE LOG
002000* 1990-03-05  R.HALVORSEN  Original program, fixed purchase
002100*                          strategy, per Trading Desk spec 90-04.
002200* 1992-02-11  D.KOWALSKI   Added ABEND-ON-BAD-PRICE-SW so the desk
002300*                          can choose abend-and-call-operations
002400*                          over a silent no-trade day when the
002500*                          quote feed drops the name, req CR-1390.
002600* 1998-08-05  P.ABRUZZI    Y2K remediation.  ACCEPT FROM DATE only
002700*                          returns a 2 digit year; added century
002800*                          windowing (pivot 50) to build an 8
002900*                          digit WS-PROCESS-DATE, confirmed against
003000*                          EDP Y2K checklist item 44.
003100* 2004-02-26  P.ABRUZZI    Switched the price-valid test in
003200*                          0100-READ-PRICE to the CP-QUOTE-IS-VALID
003300*                          88-level on CURPRICE.CPY, req CR-3102.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  USL-486.
003800 OBJECT-COMPUTER.  USL-486.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS VALID-ACTION-FLAG IS "Y" "N"
004200     SWITCH-0 IS ABEND-ON-BAD-PRICE-SW ON STATUS IS
004300         WS-ABEND-ON-BAD-PRICE.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CURRENT-PRICE-FILE ASSIGN TO "CURPRICE"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS STATUS-1 STATUS-2.
005000     SELECT TRADE-FILE ASSIGN TO "TRADEOUT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS STATUS-1 STATUS-2.
005300     SELECT REPORT-FILE ASSIGN TO "RPTOUT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS STATUS-1 STATUS-2.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  CURRENT-PRICE-FILE.
006000 01  CURRENT-PRICE-REC.
006100     COPY CURPRICE.
006200*
006300 FD  TRADE-FILE.
006400 01  TRADE-REC.
006500     COPY TRADEREC.
006600*
006700 FD  REPORT-FILE.
006800 01  REPORT-REC                 PIC X(132).
006900*
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200* File status
007300******************************************************************
007400 01  FILE-STATUS.
007500     05  STATUS-1                PIC X.
007600     05  STATUS-2                PIC X.
007700     05  FILLER                  PIC X(02).
007800*
007900 01  WS-EOF-SWITCHES.
008000     05  WS-PRICE-EOF            PIC X(01)   VALUE "N".
008100         88  PRICE-EOF                       VALUE "Y".
008200     05  WS-PRICE-FOUND          PIC X(01)   VALUE "N".
008300         88  PRICE-WAS-FOUND                 VALUE "Y".
008400     05  FILLER                  PIC X(02).
008500******************************************************************
008600* The one name on this run card -- 100 shares bought cold every
008700* day, so the position table needs exactly one entry.
008800******************************************************************
008900* the standing order, per Trading Desk spec 90-04 -- not a
009000* run-card parameter, this shop hard codes the lot size into the
009100* program the way it hard codes the pool size in STKBAL
009200 77  WS-FIXED-LOT                PIC S9(05)  COMP VALUE 100.
009300 01  WS-POSITION-ENTRY.
009400     10  PS-ENTRY.
009500         COPY POSNENT.
009600******************************************************************
009700* Portfolio / order mechanics -- same U-COMMON rules as STKSIG
009800* and STKBAL, restated here for the one held name.
009900******************************************************************
010000 01  WS-PORTFOLIO.
010100* starts every run at zero, same as STKSIG and STKBAL -- nothing
010200* persists between runs for this strategy either
010300     05  WS-CASH                 PIC S9(11)V99   COMP VALUE ZERO.
010400     05  FILLER                  PIC X(01).
010500 01  WS-ORDER-WORK.
010600* always just today's price -- see 0600's comment
010700     05  WS-NEW-AVG-COST         PIC S9(07)V9999 COMP.
010800     05  WS-CASH-DELTA           PIC S9(11)V99   COMP.
010900     05  FILLER                  PIC X(01).
011000******************************************************************
011100* Run date -- CURRENT-PRICE carries no date of its own, so the
011200* header date comes off the system clock, century windowed per
011300* the 1998 Y2K fix (pivot year 50).
011400******************************************************************
011500 01  WS-ACCEPT-DATE              PIC 9(06).
011600 01  WS-ACCEPT-DATE-VIEW REDEFINES WS-ACCEPT-DATE.
011700     05  WS-ACCEPT-YY            PIC 9(02).
011800     05  WS-ACCEPT-MM            PIC 9(02).
011900     05  WS-ACCEPT-DD            PIC 9(02).
012000 77  WS-CENTURY                  PIC 9(02).
012100 01  WS-PROCESS-DATE-AREA.
012200     05  WS-PROCESS-CC           PIC 9(02)       VALUE ZERO.
012300     05  WS-PROCESS-YY           PIC 9(02)       VALUE ZERO.
012400     05  WS-PROCESS-MM           PIC 9(02)       VALUE ZERO.
012500     05  WS-PROCESS-DD           PIC 9(02)       VALUE ZERO.
012600 01  WS-PROCESS-DATE REDEFINES WS-PROCESS-DATE-AREA
012700                                 PIC 9(08).
012800******************************************************************
012900* Report line -- REDEFINES over one 132 column print record
013000******************************************************************
013100 01  WS-REPORT-LINE.
013200     COPY RPTLINE.
013300*
013400 LINKAGE SECTION.
013500*
013600 PROCEDURE DIVISION.
013700*
013800******************************************************************
013900* 0000 -- top level control.  Simplest of the 3 strategies in
014000* this suite -- one price read, one buy, one confirmation line,
014100* no rebalance math and no held-position carry between runs.
014200******************************************************************
014300 0000-MAINLINE.
014400     PERFORM 0010-INITIALIZE THRU 0010-EXIT.
014500     PERFORM 0100-READ-PRICE THRU 0100-EXIT.
014600     PERFORM 0200-FIXED-BUY THRU 0200-EXIT.
014700     PERFORM 0990-CLOSE-FILES THRU 0990-EXIT.
014800     STOP RUN.
014900*
015000******************************************************************
015100* 0010 -- open the run's 3 files, build today's 8 digit process
015200* date off the system clock the same way every program in this
015300* suite does.
015400******************************************************************
015500 0010-INITIALIZE.
015600     OPEN INPUT CURRENT-PRICE-FILE.
015700     OPEN OUTPUT TRADE-FILE.
015800     OPEN OUTPUT REPORT-FILE.
015900     ACCEPT WS-ACCEPT-DATE FROM DATE.
016000* pivot year 50, same Y2K fix as STKSIG and STKBAL, req checklist
016100* item 44
016200     IF WS-ACCEPT-YY < 50
016300         MOVE 20 TO WS-CENTURY
016400     ELSE
016500         MOVE 19 TO WS-CENTURY
016600     END-IF.
016700     MOVE WS-CENTURY TO WS-PROCESS-CC.
016800     MOVE WS-ACCEPT-YY TO WS-PROCESS-YY.
016900     MOVE WS-ACCEPT-MM TO WS-PROCESS-MM.
017000     MOVE WS-ACCEPT-DD TO WS-PROCESS-DD.
017100     MOVE SPACES TO WS-REPORT-LINE.
017200     MOVE "PORTFOLIO " TO RH-LITERAL.
017300 0010-EXIT.
017400     EXIT.
017500******************************************************************
017600* 0100 -- Read the one configured security's current price.  The
017700* run card holds exactly one name, so the first record read is
017800* the one we want; anything past it is ignored.
017900******************************************************************
018000 0100-READ-PRICE.
018100* same CLASS-guarded valid-flag test as STKSIG/STKBAL -- the
018200* CLASS test catches a garbled byte, then the CP-QUOTE-IS-VALID
018300* 88-level (CURPRICE.CPY) carries the real test; either way
018400* PRICE-WAS-FOUND stays false and 0200 below skips the buy
018500     READ CURRENT-PRICE-FILE
018600         AT END
018700             SET PRICE-EOF TO TRUE
018800         NOT AT END
018900             IF CP-VALID-FLAG IS VALID-ACTION-FLAG
019000                AND CP-PRICE > ZERO AND CP-QUOTE-IS-VALID
019100                 MOVE CP-SECURITY TO PS-SECURITY
019200                 MOVE CP-PRICE TO PS-LAST-PRICE
019300                 SET PRICE-WAS-FOUND TO TRUE
019400             END-IF
019500     END-READ.
019600* operations watches for this message on the job log before
019700* calling the desk, req CR-1390
019800     IF NOT PRICE-WAS-FOUND AND WS-ABEND-ON-BAD-PRICE
019900         DISPLAY "STKBUY -- NO USABLE PRICE, ABEND PER RUN CARD"
020000         STOP RUN
020100     END-IF.
020200 0100-EXIT.
020300     EXIT.
020400******************************************************************
020500* 0200 -- The standing order:  100 shares, cold, every day,
020600* reason FIXEDBUY.  Same U-COMMON buy mechanics as the other two
020700* strategies, restated here since the shop carries no CALLed
020800* subprogram for order mechanics.
020900******************************************************************
021000 0200-FIXED-BUY.
021100* no price today means no buy today -- ABEND-ON-BAD-PRICE-SW
021200* already decided in 0100 whether that also means no run at all
021300     IF PRICE-WAS-FOUND
021400         MOVE WS-FIXED-LOT TO PS-SHARES
021500         PERFORM 0600-BUY-ORDER THRU 0600-EXIT
021600         PERFORM 0800-LOG-PURCHASE THRU 0800-EXIT
021700     END-IF.
021800 0200-EXIT.
021900     EXIT.
022000*
022100******************************************************************
022200* 0600 -- the buy itself.  A flat 100 shares every day means the
022300* new average cost is simply today's price -- there is never a
022400* prior holding to blend it with, unlike STKSIG/STKBAL's
022500* 0610-style weighted blend.
022600******************************************************************
022700 0600-BUY-ORDER.
022800     COMPUTE WS-CASH-DELTA ROUNDED =
022900         WS-FIXED-LOT * PS-LAST-PRICE.
023000     SUBTRACT WS-CASH-DELTA FROM WS-CASH.
023100     MOVE PS-LAST-PRICE TO WS-NEW-AVG-COST.
023200     MOVE WS-NEW-AVG-COST TO PS-AVG-COST.
023300     PERFORM 0620-WRITE-TRADE THRU 0620-EXIT.
023400 0600-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800* 0620 -- one TRADE-RECORD, reason FIXEDBUY, same field order and
023900* sign convention (TR-AMOUNT negative on a buy) as STKSIG and
024000* STKBAL write for their own trades.
024100******************************************************************
024200 0620-WRITE-TRADE.
024300     MOVE SPACES TO TRADE-REC.
024400     MOVE WS-PROCESS-DATE TO TR-DATE.
024500     MOVE PS-SECURITY TO TR-SECURITY.
024600     MOVE "BUY " TO TR-ACTION.
024700     MOVE "FIXEDBUY" TO TR-REASON.
024800     MOVE WS-FIXED-LOT TO TR-SHARES.
024900     MOVE PS-LAST-PRICE TO TR-PRICE.
025000     COMPUTE TR-AMOUNT = 0 - WS-CASH-DELTA.
025100     WRITE TRADE-REC.
025200 0620-EXIT.
025300     EXIT.
025400******************************************************************
025500* 0800 -- One line confirmation to the report -- shares bought,
025600* price paid, and cash remaining after the buy.
025700******************************************************************
025800 0800-LOG-PURCHASE.
025900* header line mirrors STKBAL's header face -- cash after today's
026000* buy, no position count slot, this run carries only the one name
026100     MOVE SPACES TO WS-REPORT-LINE.
026200     MOVE "PORTFOLIO " TO RH-LITERAL.
026300     MOVE WS-PROCESS-DATE TO RH-DATE.
026400     MOVE WS-CASH TO RH-CASH.
026500     MOVE RPT-LINE TO REPORT-REC.
026600     WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM.
026700* detail line -- unrealized P&L is always zero the same day a lot
026800* is bought at the day's own quoted price, so this is forced
026900* rather than computed the way STKSIG/STKBAL compute theirs
027000     MOVE SPACES TO WS-REPORT-LINE.
027100     MOVE PS-SECURITY TO RD-SECURITY.
027200     MOVE WS-FIXED-LOT TO RD-SHARES.
027300     MOVE PS-AVG-COST TO RD-AVG-COST.
027400     MOVE PS-LAST-PRICE TO RD-LATEST-PRICE.
027500     MOVE ZERO TO RD-UNREAL-PL.
027600     MOVE RPT-LINE TO REPORT-REC.
027700     WRITE REPORT-REC.
027800 0800-EXIT.
027900     EXIT.
028000******************************************************************
028100* 0990 -- Close files and leave.
028200******************************************************************
028300 0990-CLOSE-FILES.
028400     CLOSE CURRENT-PRICE-FILE.
028500     CLOSE TRADE-FILE.
028600     CLOSE REPORT-FILE.
028700 0990-EXIT.
028800     EXIT.
