000100*       (c) 1999 CONTINENTAL COAST SECURITIES - EDP DEPT. All Rights Reserved.
000200*
000300* #ident       "@(#) batch/signal/STKBAL.cbl       $Revision: 1.6 $"
000400* static       char       sccsid[] = "@(#) batch/signal/STKBAL.cbl       $Revision: 1.6 $";
000500*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. STKBAL.
000800 AUTHOR. R. HALVORSEN.
000900 INSTALLATION. CONTINENTAL COAST SECURITIES - EDP.
001000 DATE-WRITTEN. 02/19/90.
001100 DATE-COMPILED.
001200 SECURITY. COMPANY CONFIDENTIAL - EDP BATCH LIBRARY.
001300******************************************************************
001400* STKBAL - Equal weight rebalance strategy.  Reads today's current
001500* price for the fixed 3 name pool, prices the book against cash
001600* and whatever is held coming into the run, and trades each name
001700* back toward a one third slice whenever the drift is 100 shares
001800* or more.  Writes the end of day holdings report and run totals.
001900*
002000* CHANGE LOG
002100* 1990-02-19  R.HALVORSEN  Original program, equal weight rebalance
002200*                          strategy, per Trading Desk spec 90-03.
002300* 1990-03-02  R.HALVORSEN  Added run totals trailer to the report,
002400*                          matching STKSIG, req CR-0911.
002500* 1991-09-14  D.KOWALSKI   Corrected round lot truncation -- shares
002600*                          were being rounded to the nearest 100
002700*                          instead of truncated down, overstating
002800*                          small rebalances, req CR-1244.
002900* 1993-05-03  D.KOWALSKI   Added skip count to the header when
003000*                          WIDE-WINDOW-SW is on, Desk wanted a
003100*                          quick visual check that all 3 names in
003200*                          the pool priced today, req CR-1690.
003300* 1996-01-11  T.MUNOZ      POSITION-SIZE constant corrected to
003400*                          0.3333 -- prior build truncated to
003500*                          0.333, understating every target by a
003600*                          few dollars, req CR-2520.
003700* 1998-08-05  P.ABRUZZI    Y2K remediation.  ACCEPT FROM DATE only
003800*                          returns a 2 digit year; added century
003900*                          windowing (pivot 50) to build an 8
004000*                          digit WS-PROCESS-DATE, confirmed against
004100*                          EDP Y2K checklist item 44.
004200* 2004-02-26  P.ABRUZZI    Switched the price-valid test in
004300*                          0120-BUILD-ENTRY to the CP-QUOTE-IS-VALID
004400*                          88-level on CURPRICE.CPY, req CR-3102.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  USL-486.
004900 OBJECT-COMPUTER.  USL-486.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS VALID-ACTION-FLAG IS "Y" "N"
005300     SWITCH-0 IS WIDE-WINDOW-SW ON STATUS IS WS-SHOW-SKIPS-ON.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CURRENT-PRICE-FILE ASSIGN TO "CURPRICE"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS STATUS-1 STATUS-2.
006000     SELECT TRADE-FILE ASSIGN TO "TRADEOUT"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS STATUS-1 STATUS-2.
006300     SELECT REPORT-FILE ASSIGN TO "RPTOUT"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS STATUS-1 STATUS-2.
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  CURRENT-PRICE-FILE.
007000 01  CURRENT-PRICE-REC.
007100     COPY CURPRICE.
007200*
007300 FD  TRADE-FILE.
007400 01  TRADE-REC.
007500     COPY TRADEREC.
007600*
007700 FD  REPORT-FILE.
007800 01  REPORT-REC                 PIC X(132).
007900*
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200* File status
008300******************************************************************
008400 01  FILE-STATUS.
008500     05  STATUS-1                PIC X.
008600     05  STATUS-2                PIC X.
008700     05  FILLER                  PIC X(02).
008800*
008900 01  WS-EOF-SWITCHES.
009000     05  WS-PRICE-EOF            PIC X(01)   VALUE "N".
009100         88  PRICE-EOF                       VALUE "Y".
009200     05  FILLER                  PIC X(02).
009300******************************************************************
009400* Position table -- exactly 3 entries, one per name in the fixed
009500* rebalance pool, built as CURRENT-PRICE is read and carried for
009600* the whole run.  PS-LAST-PRICE doubles as today's quote cache.
009700******************************************************************
009800* pool is fixed at exactly 3 names by the 90-03 spec -- not a
009900* run-card parameter, so this is a VALUE, not a LINKAGE item
010000 77  WS-POOL-SIZE                PIC S9(03)  COMP VALUE 3.
010100* counts names the valid-flag/price test dropped this run, fed
010200* to the header by the WIDE-WINDOW-SW diagnostic in 0810
010300 77  WS-SKIP-COUNT               PIC S9(03)  COMP VALUE ZERO.
010400 01  WS-POSITION-TABLE.
010500* how many of the 3 slots actually got built -- can run short of
010600* WS-POOL-SIZE if a name is skipped today
010700     05  WS-POSITION-COUNT       PIC S9(03)  COMP VALUE ZERO.
010800     05  FILLER                  PIC X(01).
010900     05  WS-POSITION-ENTRY       OCCURS 3 TIMES
011000                                 INDEXED BY WS-PX.
011100         10  PS-ENTRY.
011200             COPY POSNENT.
011300******************************************************************
011400* Rebalance work -- one security at a time, POSITION-SIZE fixed
011500* at one third of the book, truncated to 4 decimals per CR-2520.
011600******************************************************************
011700 77  WS-POSITION-SIZE            PIC 9(01)V9999 COMP VALUE 0.3333.
011800 01  WS-REBAL-WORK.
011900* dollar target for the one name being rebalanced this pass
012000     05  WS-TARGET-VALUE         PIC S9(11)V99   COMP.
012100* target value turned into shares, after WS-LOTS truncation
012200     05  WS-TARGET-SHARES        PIC S9(09)      COMP.
012300* whole round lots only -- the integer divide in 0200 is what
012400* actually truncates; this just holds the result
012500     05  WS-LOTS                 PIC S9(09)      COMP.
012600* target shares less what's already held -- sign tells buy from
012700* sell, magnitude tells whether the deadband is cleared
012800     05  WS-NEED                 PIC S9(09)      COMP.
012900* always positive -- 0200 strips the sign off WS-NEED before
013000* handing the order to 0600 or 0650
013100     05  WS-ORDER-SHARES         PIC S9(09)      COMP.
013200     05  FILLER                  PIC X(01).
013300******************************************************************
013400* Portfolio / order mechanics -- same U-COMMON rules as STKSIG,
013500* restated here since the shop carries no CALLed subprogram for
013600* the order paragraphs.
013700******************************************************************
013800 01  WS-PORTFOLIO.
013900* cash balance, updated by every buy/sell this run -- starts the
014000* run at zero, same as every other strategy in this suite
014100     05  WS-CASH                 PIC S9(11)V99   COMP VALUE ZERO.
014200* cash plus priced holdings -- recomputed by 0700 before every
014300* rebalance decision and again at the final totals line
014400     05  WS-TOTAL-VALUE          PIC S9(11)V99   COMP VALUE ZERO.
014500     05  FILLER                  PIC X(01).
014600 01  WS-ORDER-WORK.
014700* blended cost basis after a buy -- unchanged by a sell
014800     05  WS-NEW-AVG-COST         PIC S9(07)V9999 COMP.
014900* shares times price for the order in flight, signed by whether
015000* 0600 or 0650 is the one computing it
015100     05  WS-CASH-DELTA           PIC S9(11)V99   COMP.
015200* TR-REASON source -- always "REBALANC" for this strategy, a
015300* field rather than a literal MOVE so the trade-write paragraphs
015400* match STKSIG's shape exactly
015500     05  WS-EXIT-REASON          PIC X(08)       VALUE SPACES.
015600     05  FILLER                  PIC X(01).
015700******************************************************************
015800* Run totals
015900******************************************************************
016000 01  WS-RUN-TOTALS.
016100* buys plus sells written to TRADE-FILE this run
016200     05  WS-TRADES-WRITTEN       PIC S9(07)      COMP VALUE ZERO.
016300     05  WS-BUY-COUNT            PIC S9(07)      COMP VALUE ZERO.
016400     05  WS-SELL-COUNT           PIC S9(07)      COMP VALUE ZERO.
016500* dollars out on buys and dollars in on sells, printed on the
016600* 0900 totals trailer for the desk's end of day reconciliation
016700     05  WS-TOTAL-BOUGHT         PIC S9(11)V99   COMP VALUE ZERO.
016800     05  WS-TOTAL-SOLD           PIC S9(11)V99   COMP VALUE ZERO.
016900     05  FILLER                  PIC X(01).
017000******************************************************************
017100* Run date -- CURRENT-PRICE carries no date of its own, so the
017200* header date comes off the system clock, century windowed per
017300* the 1998 Y2K fix (pivot year 50).
017400******************************************************************
017500 01  WS-ACCEPT-DATE              PIC 9(06).
017600 01  WS-ACCEPT-DATE-VIEW REDEFINES WS-ACCEPT-DATE.
017700     05  WS-ACCEPT-YY            PIC 9(02).
017800     05  WS-ACCEPT-MM            PIC 9(02).
017900     05  WS-ACCEPT-DD            PIC 9(02).
018000 77  WS-CENTURY                  PIC 9(02).
018100 01  WS-PROCESS-DATE-AREA.
018200     05  WS-PROCESS-CC           PIC 9(02)       VALUE ZERO.
018300     05  WS-PROCESS-YY           PIC 9(02)       VALUE ZERO.
018400     05  WS-PROCESS-MM           PIC 9(02)       VALUE ZERO.
018500     05  WS-PROCESS-DD           PIC 9(02)       VALUE ZERO.
018600 01  WS-PROCESS-DATE REDEFINES WS-PROCESS-DATE-AREA
018700                                 PIC 9(08).
018800******************************************************************
018900* Report line -- REDEFINES over one 132 column print record
019000******************************************************************
019100 01  WS-REPORT-LINE.
019200     COPY RPTLINE.
019300*
019400 LINKAGE SECTION.
019500*
019600 PROCEDURE DIVISION.
019700*
019800******************************************************************
019900* 0000 -- top level control.  One pass of the fixed 3 name pool
020000* trades every name that has drifted off its one third target,
020100* then the holdings report and run totals print once at the end
020200* rather than interleaved with the trading, matching the shop's
020300* end-of-day-report convention for every strategy in this suite.
020400******************************************************************
020500 0000-MAINLINE.
020600     PERFORM 0010-INITIALIZE THRU 0010-EXIT.
020700     PERFORM 0100-READ-POOL THRU 0100-EXIT.
020800     PERFORM 0800-DAY-REPORT THRU 0800-EXIT.
020900     PERFORM 0900-RUN-TOTALS THRU 0900-EXIT.
021000     PERFORM 0990-CLOSE-FILES THRU 0990-EXIT.
021100     STOP RUN.
021200*
021300******************************************************************
021400* 0010 -- open the run's 3 files and build today's 8 digit
021500* process date off the system clock.  ACCEPT FROM DATE only
021600* returns yy/mm/dd, so the pivot-50 windowing from the 1998 Y2K
021700* pass below is what turns that into a real century.
021800******************************************************************
021900 0010-INITIALIZE.
022000     OPEN INPUT CURRENT-PRICE-FILE.
022100     OPEN OUTPUT TRADE-FILE.
022200     OPEN OUTPUT REPORT-FILE.
022300     ACCEPT WS-ACCEPT-DATE FROM DATE.
022400* pivot year 50 -- yy 00-49 reads as 20xx, yy 50-99 as 19xx, per
022500* EDP Y2K checklist item 44
022600     IF WS-ACCEPT-YY < 50
022700         MOVE 20 TO WS-CENTURY
022800     ELSE
022900         MOVE 19 TO WS-CENTURY
023000     END-IF.
023100     MOVE WS-CENTURY TO WS-PROCESS-CC.
023200     MOVE WS-ACCEPT-YY TO WS-PROCESS-YY.
023300     MOVE WS-ACCEPT-MM TO WS-PROCESS-MM.
023400     MOVE WS-ACCEPT-DD TO WS-PROCESS-DD.
023500     MOVE SPACES TO WS-REPORT-LINE.
023600     MOVE "PORTFOLIO " TO RH-LITERAL.
023700 0010-EXIT.
023800     EXIT.
023900******************************************************************
024000* 0100 -- Read the fixed 3 name pool off CURRENT-PRICE.  Skip rule
024100* (step 1): no record, price not greater than zero, or the valid
024200* flag is not "Y" drops the name from today's run entirely -- with
024300* nothing persisted between runs there is no prior holding to
024400* protect, so a skipped name simply does not price or trade today.
024500******************************************************************
024600 0100-READ-POOL.
024700     PERFORM 0110-READ-ONE-PRICE THRU 0110-EXIT.
024800     PERFORM 0120-BUILD-ENTRY THRU 0120-EXIT
024900         UNTIL PRICE-EOF.
025000     CLOSE CURRENT-PRICE-FILE.
025100 0100-EXIT.
025200     EXIT.
025300*
025400* one record off CURRENT-PRICE per call, 0120 below drives the
025500* loop until end of file
025600 0110-READ-ONE-PRICE.
025700     READ CURRENT-PRICE-FILE
025800         AT END
025900             SET PRICE-EOF TO TRUE.
026000 0110-EXIT.
026100     EXIT.
026200*
026300 0120-BUILD-ENTRY.
026400* CLASS test guards against a garbled valid-flag byte (anything
026500* outside Y/N) before the CP-QUOTE-IS-VALID 88-level (CURPRICE.CPY)
026600* is trusted, same belt and suspenders check STKSIG uses on POOL-FILE
026700     IF CP-VALID-FLAG IS VALID-ACTION-FLAG
026800         IF CP-PRICE > ZERO AND CP-QUOTE-IS-VALID
026900             ADD 1 TO WS-POSITION-COUNT
027000             SET WS-PX TO WS-POSITION-COUNT
027100             MOVE CP-SECURITY TO PS-SECURITY (WS-PX)
027200* book starts flat every run -- no positions carry in, per the
027300* 90-03 spec
027400             MOVE ZERO TO PS-SHARES (WS-PX)
027500             MOVE ZERO TO PS-AVG-COST (WS-PX)
027600             MOVE CP-PRICE TO PS-LAST-PRICE (WS-PX)
027700             PERFORM 0200-REBALANCE-ONE THRU 0200-EXIT
027800         ELSE
027900             ADD 1 TO WS-SKIP-COUNT
028000         END-IF
028100     ELSE
028200         ADD 1 TO WS-SKIP-COUNT
028300     END-IF.
028400     PERFORM 0110-READ-ONE-PRICE THRU 0110-EXIT.
028500 0120-EXIT.
028600     EXIT.
028700******************************************************************
028800* 0200 -- Rebalance one name (steps 2-5).  Target is one third of
028900* the book valued at today's prices, rounded down to the nearest
029000* round lot; trade only when the drift reaches 100 shares.
029100******************************************************************
029200 0200-REBALANCE-ONE.
029300* total value is re-priced fresh for each name in the loop since
029400* the prior name's trade just moved cash
029500     PERFORM 0700-PORTFOLIO-VALUE THRU 0700-EXIT.
029600     COMPUTE WS-TARGET-VALUE ROUNDED =
029700         WS-TOTAL-VALUE * WS-POSITION-SIZE.
029800* WS-LOTS is an integer COMP field -- the divide truncates down
029900* to whole round lots before WS-TARGET-SHARES is built back out,
030000* per CR-1244's round-lot fix
030100     COMPUTE WS-LOTS =
030200         WS-TARGET-VALUE / PS-LAST-PRICE (WS-PX) / 100.
030300     COMPUTE WS-TARGET-SHARES = WS-LOTS * 100.
030400     COMPUTE WS-NEED = WS-TARGET-SHARES - PS-SHARES (WS-PX).
030500* 100 share deadband -- a drift under one round lot either way is
030600* left alone rather than generating a trade
030700     IF WS-NEED >= 100 OR WS-NEED <= -100
030800         IF WS-NEED > ZERO
030900             MOVE WS-NEED TO WS-ORDER-SHARES
031000             MOVE "REBALANC" TO WS-EXIT-REASON
031100             PERFORM 0600-BUY-ORDER THRU 0600-EXIT
031200         ELSE
031300             COMPUTE WS-ORDER-SHARES = ZERO - WS-NEED
031400             MOVE "REBALANC" TO WS-EXIT-REASON
031500             PERFORM 0650-SELL-ORDER THRU 0650-EXIT
031600         END-IF
031700     END-IF.
031800 0200-EXIT.
031900     EXIT.
032000******************************************************************
032100* 0600 -- Buy order (U-COMMON order mechanics).
032200******************************************************************
032300 0600-BUY-ORDER.
032400* cash moves out first -- the rest of the paragraph only needs
032500* the delta, never the raw share/price pair again
032600     COMPUTE WS-CASH-DELTA ROUNDED =
032700         WS-ORDER-SHARES * PS-LAST-PRICE (WS-PX).
032800     SUBTRACT WS-CASH-DELTA FROM WS-CASH.
032900     PERFORM 0610-NEW-AVG-COST THRU 0610-EXIT.
033000     ADD WS-ORDER-SHARES TO PS-SHARES (WS-PX).
033100     MOVE WS-NEW-AVG-COST TO PS-AVG-COST (WS-PX).
033200     ADD WS-CASH-DELTA TO WS-TOTAL-BOUGHT.
033300     ADD 1 TO WS-BUY-COUNT.
033400     PERFORM 0620-WRITE-TRADE THRU 0620-EXIT.
033500 0600-EXIT.
033600     EXIT.
033700******************************************************************
033800* 0610 -- blend this buy into the running average cost.  A name
033900* bought into from flat (zero shares coming in) just takes
034000* today's price as its cost basis -- there is nothing yet to
034100* blend it with.
034200******************************************************************
034300 0610-NEW-AVG-COST.
034400     IF PS-SHARES (WS-PX) = ZERO
034500         MOVE PS-LAST-PRICE (WS-PX) TO WS-NEW-AVG-COST
034600     ELSE
034700         COMPUTE WS-NEW-AVG-COST ROUNDED =
034800             (PS-SHARES (WS-PX) * PS-AVG-COST (WS-PX)
034900                 + WS-ORDER-SHARES * PS-LAST-PRICE (WS-PX))
035000             / (PS-SHARES (WS-PX) + WS-ORDER-SHARES)
035100     END-IF.
035200 0610-EXIT.
035300     EXIT.
035400******************************************************************
035500* 0620 -- one TRADE-RECORD per buy, reason REBALANC -- the desk
035600* wanted the output trade tape to read the same whether STKSIG
035700* or STKBAL put the record there, so the field order here mirrors
035800* STKSIG's 0620 exactly.
035900******************************************************************
036000 0620-WRITE-TRADE.
036100     MOVE SPACES TO TRADE-REC.
036200     MOVE WS-PROCESS-DATE TO TR-DATE.
036300     MOVE PS-SECURITY (WS-PX) TO TR-SECURITY.
036400     MOVE "BUY " TO TR-ACTION.
036500     MOVE WS-EXIT-REASON TO TR-REASON.
036600     MOVE WS-ORDER-SHARES TO TR-SHARES.
036700     MOVE PS-LAST-PRICE (WS-PX) TO TR-PRICE.
036800     COMPUTE TR-AMOUNT = 0 - WS-CASH-DELTA.
036900     WRITE TRADE-REC.
037000     ADD 1 TO WS-TRADES-WRITTEN.
037100 0620-EXIT.
037200     EXIT.
037300******************************************************************
037400* 0650 -- Sell order (U-COMMON order mechanics).  Average cost is
037500* unchanged by a sale; shares simply come off the position.
037600******************************************************************
037700 0650-SELL-ORDER.
037800* average cost is left alone by a partial sale -- it only resets
037900* to zero once the position is flat, so the next buy starts a
038000* fresh cost basis rather than inheriting a stale one
038100     COMPUTE WS-CASH-DELTA ROUNDED =
038200         WS-ORDER-SHARES * PS-LAST-PRICE (WS-PX).
038300     ADD WS-CASH-DELTA TO WS-CASH.
038400     SUBTRACT WS-ORDER-SHARES FROM PS-SHARES (WS-PX).
038500     IF PS-SHARES (WS-PX) = ZERO
038600         MOVE ZERO TO PS-AVG-COST (WS-PX)
038700     END-IF.
038800     ADD WS-CASH-DELTA TO WS-TOTAL-SOLD.
038900     ADD 1 TO WS-SELL-COUNT.
039000     PERFORM 0670-WRITE-SELL-TRADE THRU 0670-EXIT.
039100 0650-EXIT.
039200     EXIT.
039300******************************************************************
039400* 0670 -- sell side of the same REBALANC trade record as 0620,
039500* TR-AMOUNT here is the cash received, not a deduction, so no
039600* sign flip is needed the way 0620 flips it for a buy.
039700******************************************************************
039800 0670-WRITE-SELL-TRADE.
039900     MOVE SPACES TO TRADE-REC.
040000     MOVE WS-PROCESS-DATE TO TR-DATE.
040100     MOVE PS-SECURITY (WS-PX) TO TR-SECURITY.
040200     MOVE "SELL" TO TR-ACTION.
040300     MOVE WS-EXIT-REASON TO TR-REASON.
040400     MOVE WS-ORDER-SHARES TO TR-SHARES.
040500     MOVE PS-LAST-PRICE (WS-PX) TO TR-PRICE.
040600     MOVE WS-CASH-DELTA TO TR-AMOUNT.
040700     WRITE TRADE-REC.
040800     ADD 1 TO WS-TRADES-WRITTEN.
040900 0670-EXIT.
041000     EXIT.
041100******************************************************************
041200* 0700 -- Portfolio total value = cash + sum of shares*latest
041300* price over all 3 pool entries built so far.
041400******************************************************************
041500* cash is the starting point, every built position's market
041600* value is added on top by 0710 below
041700 0700-PORTFOLIO-VALUE.
041800     MOVE WS-CASH TO WS-TOTAL-VALUE.
041900     PERFORM 0710-ADD-ONE-POSITION THRU 0710-EXIT
042000         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-POSITION-COUNT.
042100 0700-EXIT.
042200     EXIT.
042300*
042400 0710-ADD-ONE-POSITION.
042500* WS-J walks every built entry, skipped names included, but a
042600* skipped name never got past 0120 with non-zero PS-SHARES so it
042700* contributes nothing here without needing its own test
042800     COMPUTE WS-TOTAL-VALUE ROUNDED =
042900         WS-TOTAL-VALUE
043000             + PS-SHARES (WS-J) * PS-LAST-PRICE (WS-J).
043100 0710-EXIT.
043200     EXIT.
043300******************************************************************
043400* 0800 -- End of day report (step 6).  Total value, available
043500* cash, and one line per non-zero position.  WIDE-WINDOW-SW also
043600* drives whether the skip count shows in the header, req CR-1690.
043700******************************************************************
043800 0800-DAY-REPORT.
043900     PERFORM 0700-PORTFOLIO-VALUE THRU 0700-EXIT.
044000     PERFORM 0810-WRITE-HEADER THRU 0810-EXIT.
044100     IF WS-POSITION-COUNT > 0
044200         PERFORM 0820-WRITE-DETAIL THRU 0820-EXIT
044300             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-POSITION-COUNT
044400     END-IF.
044500 0800-EXIT.
044600     EXIT.
044700*
044800 0810-WRITE-HEADER.
044900* position count (col 54-57) is STKSIG's column, not ours -- the
045000* desk's U2 header only carries total value and available cash,
045100* per the 90-03 layout, so that slot stays blank here.
045200     MOVE SPACES TO WS-REPORT-LINE.
045300     MOVE "PORTFOLIO " TO RH-LITERAL.
045400     MOVE WS-PROCESS-DATE TO RH-DATE.
045500     MOVE WS-TOTAL-VALUE TO RH-TOTAL-VALUE.
045600     MOVE WS-CASH TO RH-CASH.
045700     MOVE RPT-LINE TO REPORT-REC.
045800     WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM.
045900* WIDE-WINDOW-SW off the run card puts the skip count on the job
046000* log only -- operations wanted a quick eyeball check that all 3
046100* pool names priced today without adding a column the desk never
046200* asked this report to carry, req CR-1690.
046300     IF WS-SHOW-SKIPS-ON
046400         DISPLAY "STKBAL -- SECURITIES SKIPPED TODAY = " WS-SKIP-COUNT
046500     END-IF.
046600 0810-EXIT.
046700     EXIT.
046800*
046900******************************************************************
047000* 0820 -- one line per held name, zero-share entries suppressed
047100* entirely -- a rebalance that trades a name flat should not
047200* leave a phantom zero-share line cluttering the desk's readout.
047300******************************************************************
047400 0820-WRITE-DETAIL.
047500     IF PS-SHARES (WS-J) > ZERO
047600         MOVE SPACES TO WS-REPORT-LINE
047700         MOVE PS-SECURITY (WS-J) TO RD-SECURITY
047800         MOVE PS-SHARES (WS-J) TO RD-SHARES
047900         MOVE PS-AVG-COST (WS-J) TO RD-AVG-COST
048000         MOVE PS-LAST-PRICE (WS-J) TO RD-LATEST-PRICE
048100         COMPUTE RD-UNREAL-PL ROUNDED =
048200             (PS-LAST-PRICE (WS-J) - PS-AVG-COST (WS-J))
048300                 * PS-SHARES (WS-J)
048400         MOVE RPT-LINE TO REPORT-REC
048500         WRITE REPORT-REC
048600     END-IF.
048700 0820-EXIT.
048800     EXIT.
048900******************************************************************
049000* 0900 -- Run totals trailer, req CR-0911.
049100******************************************************************
049200 0900-RUN-TOTALS.
049300* re-price one last time so FINAL PORTFOLIO VALUE reflects the
049400* very last trade written above, not a stale mid-run snapshot
049500     PERFORM 0700-PORTFOLIO-VALUE THRU 0700-EXIT.
049600* total trades, buys plus sells, across all 3 names
049700     MOVE SPACES TO WS-REPORT-LINE.
049800     MOVE "TRADES EXECUTED" TO RT-LABEL.
049900     MOVE WS-TRADES-WRITTEN TO RT-VALUE.
050000     MOVE RPT-LINE TO REPORT-REC.
050100     WRITE REPORT-REC.
050200* how many of those were buy-side rebalances
050300     MOVE SPACES TO WS-REPORT-LINE.
050400     MOVE "BUY COUNT" TO RT-LABEL.
050500     MOVE WS-BUY-COUNT TO RT-VALUE.
050600     MOVE RPT-LINE TO REPORT-REC.
050700     WRITE REPORT-REC.
050800* and how many were sell-side trims
050900     MOVE SPACES TO WS-REPORT-LINE.
051000     MOVE "SELL COUNT" TO RT-LABEL.
051100     MOVE WS-SELL-COUNT TO RT-VALUE.
051200     MOVE RPT-LINE TO REPORT-REC.
051300     WRITE REPORT-REC.
051400* cash spent across every buy this run
051500     MOVE SPACES TO WS-REPORT-LINE.
051600     MOVE "TOTAL BUY AMOUNT" TO RT-LABEL.
051700     MOVE WS-TOTAL-BOUGHT TO RT-VALUE.
051800     MOVE RPT-LINE TO REPORT-REC.
051900     WRITE REPORT-REC.
052000* cash raised across every sell this run
052100     MOVE SPACES TO WS-REPORT-LINE.
052200     MOVE "TOTAL SELL AMOUNT" TO RT-LABEL.
052300     MOVE WS-TOTAL-SOLD TO RT-VALUE.
052400     MOVE RPT-LINE TO REPORT-REC.
052500     WRITE REPORT-REC.
052600* cash on hand at the close of the run, after every trade above
052700     MOVE SPACES TO WS-REPORT-LINE.
052800     MOVE "FINAL CASH" TO RT-LABEL.
052900     MOVE WS-CASH TO RT-VALUE.
053000     MOVE RPT-LINE TO REPORT-REC.
053100     WRITE REPORT-REC.
053200* cash plus the priced value of whatever is still held -- should
053300* reconcile to the header total value line printed above
053400     MOVE SPACES TO WS-REPORT-LINE.
053500     MOVE "FINAL PORTFOLIO VALUE" TO RT-LABEL.
053600     MOVE WS-TOTAL-VALUE TO RT-VALUE.
053700     MOVE RPT-LINE TO REPORT-REC.
053800     WRITE REPORT-REC.
053900 0900-EXIT.
054000     EXIT.
054100******************************************************************
054200* 0990 -- Close files and leave.
054300******************************************************************
054400 0990-CLOSE-FILES.
054500     CLOSE TRADE-FILE.
054600     CLOSE REPORT-FILE.
054700 0990-EXIT.
054800     EXIT.
