000100******************************************************************
000200* PRICEREC - Daily bar copybook for the PRICE-FILE sweep.  File
000300* arrives sorted by security ascending, then trading date
000400* ascending, with the trailing window of bars already selected
000500* for us by the extract job upstream (EDP-0442).
000600*
000700* 1989-04-11  R.HALVORSEN  Original layout, STKSIG project.
000800* 1991-07-30  D.KOWALSKI   Widened PR-VOLUME to 9 digits, large
000900*                          issues were truncating, req CR-1188.
001000******************************************************************
001100     05  PR-SECURITY              PIC X(12).
001200     05  PR-DATE                  PIC 9(08).
001300     05  PR-OPEN                  PIC 9(07)V99.
001400     05  PR-HIGH                  PIC 9(07)V99.
001500     05  PR-LOW                   PIC 9(07)V99.
001600     05  PR-CLOSE                 PIC 9(07)V99.
001700     05  PR-VOLUME                PIC 9(09).
001800     05  PR-FILLER                PIC X(01).
